000100******************************************************************
000200*                                                                *
000300*   PAYRES.CPY                                                  *
000400*                                                                *
000500*   PAYMENT-POSTING RESULT RECORD.  ONE ENTRY WRITTEN BY         *
000600*   PMTPOST01 FOR EACH PAYMENT TRANSACTION PROCESSED, CARRYING   *
000700*   THE TOTALS FOR THE TRANSACTION AND A SUB-TABLE OF THE        *
000800*   INSTALLMENTS PAID ON THIS RUN.  READ BY PMTRPT01 TO PRINT    *
000900*   THE PAYMENT-POSTING REPORT.  PRES-INST-TBL IS SIZED TO THE   *
001000*   LARGEST ALLOWED INSTALLMENT COUNT (24, SEE LOANREC.CPY).     *
001100*                                                                 *
001200*   MAINTENANCE                                                  *
001300*   ---------------------------------------------------------    *
001400*   04/02/03  LMS   ORIGINAL LAYOUT, PAYMENT POSTING REWRITE,     *
001500*                   REQUEST 03-0447.                              *
001600*   08/19/05  LMS   PRES-INST-COUNT MADE COMP, WAS ZONED - REQ    *
001700*                   05-0912 (SUBSCRIPT SOURCE FIELD).            *
001800*                                                                 *
002200******************************************************************
002300 01  PRES-REC.
002400     05  PRES-LOAN-ID                PIC 9(09).
002500     05  PRES-TOTAL-PAID             PIC S9(16)V9(02).
002600     05  PRES-INST-COUNT             PIC 9(02)     COMP.
002700     05  PRES-FULLY-PAID-SW          PIC X(01).
002800     05  PRES-INST-TBL OCCURS 24 TIMES
002900                       INDEXED BY PRES-INST-IDX.
003000         10  PRES-INST-NO            PIC 9(02).
003100         10  PRES-INST-DUE-DT        PIC 9(08).
003200         10  PRES-INST-SCHED-AMT     PIC S9(16)V9(02).
003300         10  PRES-INST-PAID-AMT      PIC S9(16)V9(02).
003400         10  PRES-INST-DAYS-DIFF     PIC S9(04).
003500     05  FILLER                      PIC X(10).
