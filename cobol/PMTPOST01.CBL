000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PMTPOST01.
000300 AUTHOR.         R HIDALGO.
000400 INSTALLATION.   TAMBUNTING CONSUMER LOANS - DATA CENTER.
000500 DATE-WRITTEN.   09/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - LOAN SYSTEM BATCH SUITE.
000800*
000900******************************************************************
001000*                                                                *
001100*   PMTPOST01 - INSTALLMENT PAYMENT POSTING.                      *
001200*                                                                *
001300*   READS EACH PAYMENT TRANSACTION FROM PAYREQI AND POSTS IT      *
001400*   AGAINST THE OWNING LOAN'S UNPAID INSTALLMENTS, OLDEST DUE     *
001500*   DATE FIRST.  AN INSTALLMENT PAID EARLY EARNS A DISCOUNT, ONE  *
001600*   PAID LATE DRAWS A PENALTY, BOTH AT A TENTH OF A PERCENT PER   *
001700*   DAY OF DIFFERENCE.  INSTALLMENTS DUE MORE THAN THREE MONTHS   *
001800*   OUT ARE NOT YET COLLECTIBLE AND ARE LEFT ALONE.  NO PARTIAL   *
001900*   INSTALLMENTS ARE EVER POSTED.                                 *
002000*                                                                 *
002100*   ONE PMTPOST01 RUN CAN CARRY MANY TRANSACTIONS AGAINST MANY    *
002200*   DIFFERENT LOANS.  LOANMAST, INSTMAST AND CUSTMAST ARE ALL     *
002300*   REWRITTEN ONCE, AT THE END OF THE RUN, FROM THE IN-CORE       *
002400*   TABLES THIS PROGRAM BUILDS AND UPDATES AS IT GOES.            *
002500*                                                                 *
002600*   EACH TRANSACTION PRODUCES ONE PAYRES RECORD FOR PMTRPT01 TO   *
002700*   PRINT ON THE PAYMENT-POSTING REPORT.                          *
002800*                                                                 *
002900*   CHANGE LOG                                                    *
003000*   ---------------------------------------------------------     *
003100*   09/09/93  RFH   ORIGINAL VERSION - BRANCH TELLER MENU (CREATE/*
003200*                   VIEW/DELETE/PROCESS/REPORT), PROCESS OPTION   *
003300*                   JUST SUBTRACTED THE FULL PAYMENT FROM LOA.    *
003400*   01/09/93  RFH   (SAME DATE AS ABOVE, SAME AUDIT FINDING 92-17)*
003500*                   PROCESS OPTION NOW ENFORCES CUSTOMER CREDIT   *
003600*                   LIMIT ON THE OWNING CUSTOMER, NOT JUST LOA.   *
003700*   11/30/98  DKB   Y2K - PAYMENT DATE AND DUE DATE STAMPS WIDENED*
003800*                   TO 8-DIGIT CCYYMMDD.                          *
003900*   02/21/99  DKB   Y2K - CONVERTED INSTALLMENT FILE FOR THE      *
004000*                   WIDER DATES, CENTURY WINDOW 50-99=19,         *
004100*                   00-49=20.                                     *
004200*   04/02/03  LMS   REWRITE FOR REQUEST 03-0447 - DROPPED THE     *
004300*                   TELLER MENU ENTIRELY.  PAYMENTS ARE NOW       *
004400*                   POSTED PER-INSTALLMENT IN DUE DATE ORDER,     *
004500*                   WITH THE EARLY-DISCOUNT/LATE-PENALTY CALC     *
004600*                   AND THE 3-MONTH PAYABILITY WINDOW THAT THE    *
004700*                   OLD "SUBTRACT THE WHOLE PAYMENT" LOGIC NEVER  *
004800*                   HAD.  ADDED THE JULIAN DAY-NUMBER ROUTINE     *
004900*                   (9490/9500) SO DAYS-LATE/DAYS-EARLY COULD BE  *
005000*                   COMPUTED WITHOUT A DATE INTRINSIC.            *
005100*   08/19/05  LMS   TABLE SUBSCRIPTS MADE COMP PER REQUEST        *
005200*                   05-0912 (WERE ZONED, SLOW ON LARGE RUNS).     *
005300*   11/14/08  RFH   PULLED THE BUBBLE-SORT INDICES AND THE        *
005400*                   UNPAID-LIST WALK SUBSCRIPT OUT TO 77-LEVEL    *
005500*                   SCRATCH ITEMS PER DEPT CODING STD 4.2, AND    *
005600*                   ADDED PARAGRAPH REMARKS PER QA REVIEW         *
005700*                   FINDING 08-233.                               *
005800*                                                                 *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200*
006300******************************************************************
006400*   SPECIAL-NAMES CARRIED PER SHOP STANDARD, SAME BOILERPLATE AS  *
006500*   THE REST OF THE LOAN SYSTEM BATCH SUITE.                      *
006600******************************************************************
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*    PAYREQI IS THE OVERNIGHT EXTRACT OF PAYMENT TRANSACTIONS TO
007200*    BE POSTED THIS RUN - ONE LINE PER TRANSACTION.
007300     SELECT PAYMENT-REQUEST-FILE ASSIGN TO PAYREQI
007400                                 ORGANIZATION LINE SEQUENTIAL.
007500*    PAYRESO CARRIES ONE RESULT RECORD PER TRANSACTION FORWARD TO
007600*    PMTRPT01 FOR PRINTING - THIS PROGRAM NEVER PRINTS ITSELF.
007700     SELECT PAYMENT-RESULT-FILE  ASSIGN TO PAYRESO.
007800     SELECT CUSTOMER-FILE        ASSIGN TO CUSTMAST.
007900     SELECT LOAN-FILE            ASSIGN TO LOANMAST.
008000     SELECT INSTALLMENT-FILE     ASSIGN TO INSTMAST.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  PAYMENT-REQUEST-FILE.
008400     COPY PAYREQ.
008500 FD  PAYMENT-RESULT-FILE.
008600     COPY PAYRES.
008700 FD  CUSTOMER-FILE.
008800     COPY CUSTREC.
008900 FD  LOAN-FILE.
009000     COPY LOANREC.
009100 FD  INSTALLMENT-FILE.
009200     COPY INSTREC.
009300 WORKING-STORAGE SECTION.
009400*
009500******************************************************************
009600*   77-LEVEL SCRATCH ITEMS - THE BUBBLE-SORT OUTER/INNER INDICES  *
009700*   AND THE UNPAID-LIST WALK SUBSCRIPT.  NONE OF THE THREE IS     *
009800*   PART OF ANY RECORD LAYOUT - PURE LOOP MACHINERY, SO THEY      *
009900*   STAND ALONE RATHER THAN RIDE INSIDE WS-COUNTERS BELOW, SAME   *
010000*   HABIT AS THE OLD TERMINAL PROGRAMS' RCTR ITEM.                *
010100******************************************************************
010200 77  WS-SORT-I               PIC 9(02)    COMP.
010300 77  WS-SORT-J               PIC 9(02)    COMP.
010400 77  WS-UNPAID-SUB           PIC 9(02)    COMP.
010500*
010600 01  WS-PGM-SWITCHES.
010700*    EOF FLAGS FOR THE FOUR INPUT FILES THIS RUN READS, PLUS THE
010800*    PER-TRANSACTION PAY-OK/FOUND FLAGS AND THE 3600 STOP FLAG.
010900     05  WS-EOF-PAYREQ-SW        PIC X(01)    VALUE 'N'.
011000         88  WS-EOF-PAYREQ                    VALUE 'Y'.
011100     05  WS-EOF-CUSTOMER-SW      PIC X(01)    VALUE 'N'.
011200         88  WS-EOF-CUSTOMER                  VALUE 'Y'.
011300     05  WS-EOF-LOAN-SW          PIC X(01)    VALUE 'N'.
011400         88  WS-EOF-LOAN                      VALUE 'Y'.
011500     05  WS-EOF-INST-SW          PIC X(01)    VALUE 'N'.
011600         88  WS-EOF-INST                      VALUE 'Y'.
011700     05  WS-PAY-OK-SW            PIC X(01)    VALUE 'Y'.
011800         88  WS-PAY-IS-OK                     VALUE 'Y'.
011900     05  WS-LOAN-FOUND-SW        PIC X(01)    VALUE 'N'.
012000         88  WS-LOAN-WAS-FOUND                VALUE 'Y'.
012100     05  WS-CUST-FOUND-SW        PIC X(01)    VALUE 'N'.
012200         88  WS-CUST-WAS-FOUND                VALUE 'Y'.
012300     05  WS-STOP-SW              PIC X(01)    VALUE 'N'.
012400         88  WS-STOP-PROCESSING                VALUE 'Y'.
012500     05  WS-FULLY-PAID-SW        PIC X(01)    VALUE 'N'.
012600         88  WS-LOAN-FULLY-PAID                VALUE 'Y'.
012700     05  FILLER                  PIC X(04).
012800*
012900 01  WS-COUNTERS.
013000*    TABLE-LOAD COUNTS, THE RUN-WIDE INSTALLMENT-TABLE SUBSCRIPT
013100*    REUSED ACROSS SEVERAL OF THE PARAGRAPHS BELOW, THE CURRENT
013200*    LOAN'S UNPAID-LIST SIZE AND HOW MANY OF ITS INSTALLMENTS
013300*    THIS TRANSACTION ACTUALLY PAID, AND THE RUN TOTALS.
013400     05  WS-CUST-TBL-COUNT       PIC 9(05)    COMP.
013500     05  WS-LOAN-TBL-COUNT       PIC 9(05)    COMP.
013600     05  WS-INST-TBL-COUNT       PIC 9(05)    COMP.
013700     05  WS-INST-SUB             PIC 9(05)    COMP.
013800     05  WS-UNPAID-COUNT         PIC 9(02)    COMP.
013900     05  WS-PAID-COUNT           PIC 9(02)    COMP.
014000     05  WS-PAYMENTS-POSTED      PIC 9(07)    COMP.
014100     05  WS-PAYMENTS-REJECTED    PIC 9(07)    COMP.
014200     05  FILLER                  PIC X(04).
014300*
014400******************************************************************
014500*   IN-CORE MASTERS - THIS SHOP HAS NO ISAM ON THIS BOX, SO ALL  *
014600*   THREE MASTER FILES ARE HELD IN TABLES FOR THE RUN AND LOOKED *
014700*   UP WITH SEARCH, THEN REWRITTEN WHOLESALE AT END OF RUN.       *
014800******************************************************************
014900 01  WS-CUST-TABLE.
015000     05  WS-CUST-ENTRY OCCURS 2000 TIMES
015100                       INDEXED BY WS-CUST-IX.
015200         10  WS-CT-CUST-ID       PIC 9(09).
015300         10  WS-CT-NAME          PIC X(30).
015400         10  WS-CT-SURNAME       PIC X(30).
015500         10  WS-CT-CR-LIMIT      PIC S9(16)V9(02).
015600         10  WS-CT-USED-CR       PIC S9(16)V9(02).
015700         10  FILLER              PIC X(05).
015800*
015900 01  WS-LOAN-TABLE.
016000     05  WS-LOAN-ENTRY OCCURS 5000 TIMES
016100                       INDEXED BY WS-LOAN-IX.
016200         10  WS-LT-LOAN-ID       PIC 9(09).
016300         10  WS-LT-CUST-ID       PIC 9(09).
016400         10  WS-LT-AMT           PIC S9(16)V9(02).
016500         10  WS-LT-INT-RATE      PIC S9V9(03).
016600         10  WS-LT-TOT-AMT       PIC S9(16)V9(02).
016700         10  WS-LT-NUM-INST      PIC 9(02).
016800         10  WS-LT-PAID-SW       PIC X(01).
016900         10  WS-LT-STAT          PIC X(08).
017000         10  FILLER              PIC X(05).
017100*
017200 01  WS-INST-TABLE.
017300     05  WS-IT-ENTRY OCCURS 20000 TIMES
017400                     INDEXED BY WS-INST-IX.
017500         10  WS-IT-LOAN-ID       PIC 9(09).
017600         10  WS-IT-NO            PIC 9(02).
017700         10  WS-IT-AMT           PIC S9(16)V9(02).
017800         10  WS-IT-PAID-AMT      PIC S9(16)V9(02).
017900         10  WS-IT-DUE-DT        PIC 9(08).
018000         10  WS-IT-PAY-DT        PIC 9(08).
018100         10  WS-IT-PAID-SW       PIC X(01).
018200         10  WS-IT-STAT          PIC X(08).
018300         10  FILLER              PIC X(05).
018400*
018500******************************************************************
018600*   WS-UNPAID-LIST - SUBSCRIPTS INTO WS-INST-TABLE FOR THE LOAN   *
018700*   CURRENTLY BEING PAID, SORTED ASCENDING BY DUE DATE BEFORE     *
018800*   3600-PROCESS-INSTALLMENTS-RTN WALKS THEM.                    *
018900******************************************************************
019000 01  WS-UNPAID-LIST.
019100     05  WS-UNPAID-ENTRY OCCURS 24 TIMES.
019200         10  WS-UNPAID-IX        PIC 9(05)    COMP.
019300         10  WS-UNPAID-DUE-DT    PIC 9(08).
019400     05  WS-SORT-TEMP-IX         PIC 9(05)    COMP.
019500     05  WS-SORT-TEMP-DT         PIC 9(08).
019600     05  FILLER                  PIC X(04).
019700*
019800******************************************************************
019900*   WS-DATE-WORK - TODAY, TODAY'S JULIAN DAY NUMBER (SO WE ONLY  *
020000*   COMPUTE IT ONCE), AND THE 3-MONTHS-OUT PAYABILITY CUTOFF.     *
020100******************************************************************
020200 01  WS-DATE-WORK.
020300     05  WS-TODAY-CCYYMMDD       PIC 9(08).
020400     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
020500         10  WS-TODAY-CCYY       PIC 9(04).
020600         10  WS-TODAY-MM         PIC 9(02).
020700         10  WS-TODAY-DD         PIC 9(02).
020800     05  WS-TODAY-JULIAN         PIC S9(09)   COMP.
020900     05  WS-CUTOFF-CCYY          PIC 9(04).
021000     05  WS-CUTOFF-MM            PIC 9(02).
021100     05  WS-CUTOFF-DATE          PIC 9(08).
021200     05  WS-CUTOFF-PARTS REDEFINES WS-CUTOFF-DATE.
021300         10  WS-CF-CCYY          PIC 9(04).
021400         10  WS-CF-MM            PIC 9(02).
021500         10  WS-CF-DD            PIC 9(02).
021600     05  FILLER                  PIC X(04).
021700*
021800******************************************************************
021900*   WS-JULIAN-WORK - FLIEGEL & VAN FLANDERN INTEGER DAY-NUMBER   *
022000*   CONVERSION.  NO DATE INTRINSIC FUNCTIONS ON THIS COMPILER -  *
022100*   THIS IS THE SAME FORMULA THE OLD DATCNV ASSEMBLER ROUTINE    *
022200*   USED BEFORE THIS SHOP WENT TO COBOL.                         *
022300******************************************************************
022400 01  WS-JULIAN-WORK.
022500     05  WS-DATE-IN              PIC 9(08).
022600     05  WS-DC-CCYY              PIC 9(04).
022700     05  WS-DC-MMDD              PIC 9(04).
022800     05  WS-DC-MM                PIC 9(02).
022900     05  WS-DC-DD                PIC 9(02).
023000     05  WS-JW-CCYY              PIC S9(06)   COMP.
023100     05  WS-JW-MM                PIC S9(04)   COMP.
023200     05  WS-JW-DD                PIC S9(04)   COMP.
023300     05  WS-JW-A                 PIC S9(06)   COMP.
023400     05  WS-JW-T1                PIC S9(09)   COMP.
023500     05  WS-JW-T4                PIC S9(06)   COMP.
023600     05  WS-JW-T6                PIC S9(09)   COMP.
023700     05  WS-JW-T8                PIC S9(06)   COMP.
023800     05  WS-JW-T10               PIC S9(06)   COMP.
023900     05  WS-JW-RESULT            PIC S9(09)   COMP.
024000     05  FILLER                  PIC X(04).
024100*
024200 01  WS-CALC-FIELDS.
024300*    DIFFERENCE BETWEEN THE INSTALLMENT'S DUE DATE AND TODAY,
024400*    AND THE SUMS CARRIED THROUGH THE PAY/UPDATE PARAGRAPHS.
024500     05  WS-DUE-JULIAN           PIC S9(09)   COMP.
024600     05  WS-DAYS-DIFF            PIC S9(04).
024700     05  WS-DAYS-MAGNITUDE       PIC S9(04).
024800     05  WS-ADJ-AMT              PIC S9(16)V9(02).
024900     05  WS-REMAINING-AMT        PIC S9(16)V9(02).
025000     05  WS-TOTAL-PAID           PIC S9(16)V9(02).
025100     05  WS-NEW-USED-CR          PIC S9(16)V9(02).
025200     05  FILLER                  PIC X(04).
025300*
025400 PROCEDURE DIVISION.
025500******************************************************************
025600*   0000-MAIN-CONTROL - TOP-LEVEL FLOW: LOAD THE THREE IN-CORE   *
025700*   MASTERS, POST EVERY PAYMENT TRANSACTION ON PAYREQI, THEN     *
025800*   REWRITE THE MASTERS WHOLESALE FROM THE UPDATED TABLES.       *
025900******************************************************************
026000 0000-MAIN-CONTROL.
026100     PERFORM 1000-INITIALIZE-RTN.
026200     PERFORM 3000-POST-PAYMENT-RTN THRU 3000-EXIT
026300         UNTIL WS-EOF-PAYREQ.
026400     PERFORM 5000-REWRITE-MASTERS-RTN.
026500     PERFORM 9000-TERMINATE-RTN.
026600*
026700******************************************************************
026800*   1000-INITIALIZE-RTN - ZEROES THE RUN COUNTERS, ESTABLISHES    *
026900*   TODAY'S DATE AND ITS JULIAN DAY NUMBER AND THE 3-MONTH        *
027000*   PAYABILITY CUTOFF, LOADS ALL THREE IN-CORE MASTERS, THEN     *
027100*   OPENS THE TRANSACTION/RESULT FILES AND PRIMES THE FIRST READ.*
027200******************************************************************
027300 1000-INITIALIZE-RTN.
027400     MOVE 0 TO WS-CUST-TBL-COUNT WS-LOAN-TBL-COUNT
027500               WS-INST-TBL-COUNT WS-PAYMENTS-POSTED
027600               WS-PAYMENTS-REJECTED.
027700     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
027800     MOVE WS-TODAY-CCYYMMDD TO WS-DATE-IN.
027900     PERFORM 9490-DATE-TO-JULIAN-RTN.
028000     MOVE WS-JW-RESULT TO WS-TODAY-JULIAN.
028100     PERFORM 1050-BUILD-CUTOFF-DATE-RTN.
028200     OPEN INPUT CUSTOMER-FILE.
028300     PERFORM 1100-LOAD-CUSTOMER-TABLE-RTN THRU 1100-EXIT
028400         UNTIL WS-EOF-CUSTOMER.
028500     CLOSE CUSTOMER-FILE.
028600     OPEN INPUT LOAN-FILE.
028700     PERFORM 1200-LOAD-LOAN-TABLE-RTN THRU 1200-EXIT
028800         UNTIL WS-EOF-LOAN.
028900     CLOSE LOAN-FILE.
029000     OPEN INPUT INSTALLMENT-FILE.
029100     PERFORM 1300-LOAD-INST-TABLE-RTN THRU 1300-EXIT
029200         UNTIL WS-EOF-INST.
029300     CLOSE INSTALLMENT-FILE.
029400     OPEN INPUT PAYMENT-REQUEST-FILE.
029500     OPEN OUTPUT PAYMENT-RESULT-FILE.
029600     PERFORM 8100-READ-PAYREQ-RTN.
029700 1000-EXIT.
029800     EXIT.
029900*
030000******************************************************************
030100*   1050-BUILD-CUTOFF-DATE-RTN - TODAY PLUS THREE CALENDAR        *
030200*   MONTHS, SAME DAY-OF-MONTH AS TODAY.  AN INSTALLMENT DUE       *
030300*   AFTER THIS DATE IS NOT YET COLLECTIBLE.                       *
030400******************************************************************
030500 1050-BUILD-CUTOFF-DATE-RTN.
030600     COMPUTE WS-CUTOFF-MM = WS-TODAY-MM + 3.
030700     IF WS-CUTOFF-MM > 12
030800         SUBTRACT 12 FROM WS-CUTOFF-MM
030900         COMPUTE WS-CUTOFF-CCYY = WS-TODAY-CCYY + 1
031000     ELSE
031100         MOVE WS-TODAY-CCYY TO WS-CUTOFF-CCYY.
031200     MOVE WS-CUTOFF-CCYY TO WS-CF-CCYY.
031300     MOVE WS-CUTOFF-MM   TO WS-CF-MM.
031400     MOVE WS-TODAY-DD    TO WS-CF-DD.
031500*
031600******************************************************************
031700*   1100-LOAD-CUSTOMER-TABLE-RTN - ONE PASS OF CUSTMAST INTO      *
031800*   WS-CUST-TABLE.  THE DISK FILE IS NOT READ AGAIN UNTIL 5000    *
031900*   REWRITES IT FROM THIS TABLE AT THE END OF THE RUN.            *
032000******************************************************************
032100 1100-LOAD-CUSTOMER-TABLE-RTN.
032200     READ CUSTOMER-FILE
032300         AT END
032400             MOVE 'Y' TO WS-EOF-CUSTOMER-SW
032500             GO TO 1100-EXIT.
032600     ADD 1 TO WS-CUST-TBL-COUNT.
032700     MOVE CUST-ID         TO WS-CT-CUST-ID (WS-CUST-TBL-COUNT).
032800     MOVE CUST-NAME       TO WS-CT-NAME    (WS-CUST-TBL-COUNT).
032900     MOVE CUST-SURNAME    TO WS-CT-SURNAME (WS-CUST-TBL-COUNT).
033000     MOVE CUST-CR-LIMIT   TO WS-CT-CR-LIMIT(WS-CUST-TBL-COUNT).
033100     MOVE CUST-USED-CR    TO WS-CT-USED-CR (WS-CUST-TBL-COUNT).
033200 1100-EXIT.
033300     EXIT.
033400*
033500******************************************************************
033600*   1200-LOAD-LOAN-TABLE-RTN - ONE PASS OF LOANMAST INTO          *
033700*   WS-LOAN-TABLE.  EVERY LOOKUP AND UPDATE BELOW IS AGAINST      *
033800*   THIS IN-CORE COPY, NOT AGAINST LOANMAST ITSELF.               *
033900******************************************************************
034000 1200-LOAD-LOAN-TABLE-RTN.
034100     READ LOAN-FILE
034200         AT END
034300             MOVE 'Y' TO WS-EOF-LOAN-SW
034400             GO TO 1200-EXIT.
034500     ADD 1 TO WS-LOAN-TBL-COUNT.
034600     MOVE LOAN-ID         TO WS-LT-LOAN-ID (WS-LOAN-TBL-COUNT).
034700     MOVE LOAN-CUST-ID    TO WS-LT-CUST-ID (WS-LOAN-TBL-COUNT).
034800     MOVE LOAN-AMT        TO WS-LT-AMT     (WS-LOAN-TBL-COUNT).
034900     MOVE LOAN-INT-RATE   TO WS-LT-INT-RATE(WS-LOAN-TBL-COUNT).
035000     MOVE LOAN-TOT-AMT    TO WS-LT-TOT-AMT (WS-LOAN-TBL-COUNT).
035100     MOVE LOAN-NUM-INST   TO WS-LT-NUM-INST(WS-LOAN-TBL-COUNT).
035200     MOVE LOAN-PAID-SW    TO WS-LT-PAID-SW (WS-LOAN-TBL-COUNT).
035300     MOVE LOAN-STAT       TO WS-LT-STAT    (WS-LOAN-TBL-COUNT).
035400 1200-EXIT.
035500     EXIT.
035600*
035700******************************************************************
035800*   1300-LOAD-INST-TABLE-RTN - ONE PASS OF INSTMAST INTO          *
035900*   WS-INST-TABLE.  THIS IS THE TABLE 3510 SCANS TO BUILD EACH    *
036000*   LOAN'S UNPAID LIST, AND THAT 5200 WRITES BACK AT END OF RUN.  *
036100******************************************************************
036200 1300-LOAD-INST-TABLE-RTN.
036300     READ INSTALLMENT-FILE
036400         AT END
036500             MOVE 'Y' TO WS-EOF-INST-SW
036600             GO TO 1300-EXIT.
036700     ADD 1 TO WS-INST-TBL-COUNT.
036800     MOVE INST-LOAN-ID   TO WS-IT-LOAN-ID (WS-INST-TBL-COUNT).
036900     MOVE INST-NO        TO WS-IT-NO      (WS-INST-TBL-COUNT).
037000     MOVE INST-AMT       TO WS-IT-AMT     (WS-INST-TBL-COUNT).
037100     MOVE INST-PAID-AMT  TO WS-IT-PAID-AMT(WS-INST-TBL-COUNT).
037200     MOVE INST-DUE-DT    TO WS-IT-DUE-DT  (WS-INST-TBL-COUNT).
037300     MOVE INST-PAY-DT    TO WS-IT-PAY-DT  (WS-INST-TBL-COUNT).
037400     MOVE INST-PAID-SW   TO WS-IT-PAID-SW (WS-INST-TBL-COUNT).
037500     MOVE INST-STAT      TO WS-IT-STAT    (WS-INST-TBL-COUNT).
037600 1300-EXIT.
037700     EXIT.
037800*
037900******************************************************************
038000*   3000-POST-PAYMENT-RTN - ONE PAYMENT TRANSACTION PER CALL.      *
038100*   VALIDATES THE TRANSACTION, LOOKS UP THE LOAN AND ITS           *
038200*   CUSTOMER, AND IF EVERYTHING HOLDS RUNS THE PAYMENT.  A         *
038300*   REJECT IS LOGGED TO SYSOUT AND COUNTED BUT DOES NOT HALT THE   *
038400*   REST OF THE RUN.                                               *
038500******************************************************************
038600 3000-POST-PAYMENT-RTN.
038700     MOVE 'Y' TO WS-PAY-OK-SW.
038800     MOVE 'N' TO WS-LOAN-FOUND-SW.
038900     MOVE 'N' TO WS-CUST-FOUND-SW.
039000     PERFORM 3100-VALIDATE-PAYMENT-RTN.
039100     IF WS-PAY-IS-OK
039200         PERFORM 3200-FIND-LOAN-RTN.
039300     IF WS-PAY-IS-OK AND WS-LOAN-WAS-FOUND
039400         PERFORM 3300-CHECK-LOAN-NOT-PAID-RTN.
039500     IF WS-PAY-IS-OK AND WS-LOAN-WAS-FOUND
039600         PERFORM 3400-FIND-CUSTOMER-RTN.
039700     IF WS-PAY-IS-OK AND WS-LOAN-WAS-FOUND AND WS-CUST-WAS-FOUND
039800         PERFORM 3500-RUN-PAYMENT-RTN THRU 3500-EXIT
039900         ADD 1 TO WS-PAYMENTS-POSTED
040000     ELSE
040100         ADD 1 TO WS-PAYMENTS-REJECTED
040200         DISPLAY 'PMTPOST01 - REJECTED LOAN ' PAY-LOAN-ID.
040300     PERFORM 8100-READ-PAYREQ-RTN.
040400 3000-EXIT.
040500     EXIT.
040600*
040700******************************************************************
040800*   3100-VALIDATE-PAYMENT-RTN - PAY-AMT MUST BE POSITIVE.  A      *
040900*   ZERO OR NEGATIVE PAYMENT AMOUNT IS A DATA ERROR ON THE        *
041000*   OVERNIGHT EXTRACT, NOT SOMETHING THIS RUN TRIES TO REPAIR.     *
041100******************************************************************
041200 3100-VALIDATE-PAYMENT-RTN.
041300     IF PAY-AMT NOT > 0
041400         MOVE 'N' TO WS-PAY-OK-SW.
041500*
041600******************************************************************
041700*   3200-FIND-LOAN-RTN - SEARCHES WS-LOAN-TABLE FOR THE LOAN THIS *
041800*   TRANSACTION NAMES.  NOT FOUND MEANS THE EXTRACT CARRIED A     *
041900*   LOAN-ID WE HAVE NO MASTER RECORD FOR - TREATED AS A REJECT.   *
042000******************************************************************
042100 3200-FIND-LOAN-RTN.
042200     SET WS-LOAN-IX TO 1.
042300     SEARCH WS-LOAN-ENTRY
042400         AT END
042500             MOVE 'N' TO WS-LOAN-FOUND-SW
042600         WHEN WS-LT-LOAN-ID (WS-LOAN-IX) = PAY-LOAN-ID
042700             MOVE 'Y' TO WS-LOAN-FOUND-SW.
042800     IF NOT WS-LOAN-WAS-FOUND
042900         MOVE 'N' TO WS-PAY-OK-SW.
043000*
043100******************************************************************
043200*   3300-CHECK-LOAN-NOT-PAID-RTN - A LOAN ALREADY MARKED PAID     *
043300*   CANNOT RECEIVE ANOTHER PAYMENT - NO SUCH THING AS OVERPAYING  *
043400*   A CLOSED LOAN IN THIS SHOP.                                   *
043500******************************************************************
043600 3300-CHECK-LOAN-NOT-PAID-RTN.
043700     IF WS-LT-PAID-SW (WS-LOAN-IX) = 'Y'
043800         MOVE 'N' TO WS-PAY-OK-SW.
043900*
044000******************************************************************
044100*   3400-FIND-CUSTOMER-RTN - SEARCHES WS-CUST-TABLE FOR THE       *
044200*   CUSTOMER OWNING THIS LOAN, SO 3800 CAN ADJUST THEIR USED-     *
044300*   CREDIT BALANCE ONCE THE PAYMENT IS RUN.                       *
044400******************************************************************
044500 3400-FIND-CUSTOMER-RTN.
044600     SET WS-CUST-IX TO 1.
044700     SEARCH WS-CUST-ENTRY
044800         AT END
044900             MOVE 'N' TO WS-CUST-FOUND-SW
045000         WHEN WS-CT-CUST-ID (WS-CUST-IX) =
045100              WS-LT-CUST-ID (WS-LOAN-IX)
045200             MOVE 'Y' TO WS-CUST-FOUND-SW.
045300     IF NOT WS-CUST-WAS-FOUND
045400         MOVE 'N' TO WS-PAY-OK-SW.
045500*
045600******************************************************************
045700*   3500-RUN-PAYMENT-RTN - BUILDS THIS LOAN'S SORTED UNPAID LIST, *
045800*   APPLIES THE PAYMENT ACROSS IT, UPDATES THE LOAN'S PAID STATUS *
045900*   AND THE CUSTOMER'S USED CREDIT, AND WRITES THE PAYRES RESULT  *
046000*   RECORD THAT PMTRPT01 WILL LATER PRINT.                        *
046100******************************************************************
046200 3500-RUN-PAYMENT-RTN.
046300     MOVE SPACES TO PRES-REC.
046400     MOVE PAY-LOAN-ID TO PRES-LOAN-ID.
046500     MOVE 0 TO PRES-TOTAL-PAID PRES-INST-COUNT.
046600     MOVE 'N' TO PRES-FULLY-PAID-SW.
046700     PERFORM 3510-BUILD-UNPAID-LIST-RTN THRU 3510-EXIT.
046800     PERFORM 3600-PROCESS-INSTALLMENTS-RTN THRU 3600-EXIT.
046900     PERFORM 3700-FINISH-LOAN-RTN.
047000     IF WS-TOTAL-PAID > 0
047100         PERFORM 3800-UPDATE-CUSTOMER-RTN.
047200     PERFORM 3900-WRITE-PAYMENT-RESULT-RTN.
047300 3500-EXIT.
047400     EXIT.
047500*
047600******************************************************************
047700*   3510-BUILD-UNPAID-LIST-RTN - COLLECTS THIS LOAN'S UNPAID      *
047800*   INSTALLMENTS OUT OF WS-INST-TABLE AND SORTS THEM ASCENDING    *
047900*   BY DUE DATE SO 3600 CAN WALK THEM OLDEST-FIRST.                *
048000******************************************************************
048100 3510-BUILD-UNPAID-LIST-RTN.
048200     MOVE 0 TO WS-UNPAID-COUNT.
048300     PERFORM 3520-COLLECT-ONE-RTN
048400         VARYING WS-INST-SUB FROM 1 BY 1
048500             UNTIL WS-INST-SUB > WS-INST-TBL-COUNT.
048600     PERFORM 3550-SORT-UNPAID-RTN.
048700 3510-EXIT.
048800     EXIT.
048900*
049000******************************************************************
049100*   3520-COLLECT-ONE-RTN - TESTS ONE WS-INST-TABLE ROW; IF IT     *
049200*   BELONGS TO THIS LOAN AND IS STILL UNPAID, ADDS ITS SUBSCRIPT  *
049300*   AND DUE DATE TO WS-UNPAID-LIST.                                *
049400******************************************************************
049500 3520-COLLECT-ONE-RTN.
049600     IF WS-IT-LOAN-ID (WS-INST-SUB) = PAY-LOAN-ID
049700         AND WS-IT-PAID-SW (WS-INST-SUB) = 'N'
049800             ADD 1 TO WS-UNPAID-COUNT
049900             MOVE WS-INST-SUB
050000                 TO WS-UNPAID-IX (WS-UNPAID-COUNT)
050100             MOVE WS-IT-DUE-DT (WS-INST-SUB)
050200                 TO WS-UNPAID-DUE-DT (WS-UNPAID-COUNT).
050300*
050400******************************************************************
050500*   3550-SORT-UNPAID-RTN - CLASSIC BUBBLE SORT OVER THE UNPAID    *
050600*   LIST, ASCENDING BY DUE DATE.  THE LIST IS AT MOST 24 ENTRIES  *
050700*   (TWO YEARS' WORTH OF MONTHLY INSTALLMENTS) SO A BUBBLE SORT   *
050800*   COSTS NOTHING HERE - NO NEED FOR A SORT VERB OVER SUCH A      *
050900*   SMALL IN-MEMORY LIST.                                         *
051000******************************************************************
051100 3550-SORT-UNPAID-RTN.
051200     IF WS-UNPAID-COUNT > 1
051300         PERFORM 3560-BUBBLE-PASS-RTN
051400             VARYING WS-SORT-I FROM 1 BY 1
051500                 UNTIL WS-SORT-I > WS-UNPAID-COUNT - 1.
051600*
051700******************************************************************
051800*   3560-BUBBLE-PASS-RTN - ONE OUTER PASS OF THE BUBBLE SORT -    *
051900*   DRIVES 3570 ACROSS THE STILL-UNSETTLED PART OF THE LIST.      *
052000******************************************************************
052100 3560-BUBBLE-PASS-RTN.
052200     PERFORM 3570-BUBBLE-CMP-RTN
052300         VARYING WS-SORT-J FROM 1 BY 1
052400             UNTIL WS-SORT-J > WS-UNPAID-COUNT - WS-SORT-I.
052500*
052600******************************************************************
052700*   3570-BUBBLE-CMP-RTN - COMPARES TWO ADJACENT UNPAID-LIST       *
052800*   ENTRIES AND SWAPS THEM (SUBSCRIPT AND DUE DATE TOGETHER) IF   *
052900*   THEY ARE OUT OF ASCENDING ORDER.                              *
053000******************************************************************
053100 3570-BUBBLE-CMP-RTN.
053200     IF WS-UNPAID-DUE-DT (WS-SORT-J) >
053300        WS-UNPAID-DUE-DT (WS-SORT-J + 1)
053400         MOVE WS-UNPAID-DUE-DT (WS-SORT-J)   TO WS-SORT-TEMP-DT
053500         MOVE WS-UNPAID-IX    (WS-SORT-J)   TO WS-SORT-TEMP-IX
053600         MOVE WS-UNPAID-DUE-DT (WS-SORT-J + 1)
053700             TO WS-UNPAID-DUE-DT (WS-SORT-J)
053800         MOVE WS-UNPAID-IX    (WS-SORT-J + 1)
053900             TO WS-UNPAID-IX    (WS-SORT-J)
054000         MOVE WS-SORT-TEMP-DT TO WS-UNPAID-DUE-DT (WS-SORT-J + 1)
054100         MOVE WS-SORT-TEMP-IX TO WS-UNPAID-IX    (WS-SORT-J + 1).
054200*
054300******************************************************************
054400*   3600-PROCESS-INSTALLMENTS-RTN - WALKS THE SORTED UNPAID LIST.*
054500*   STOPS (BUT DOES NOT REJECT THE WHOLE PAYMENT) THE FIRST TIME *
054600*   THE REMAINING AMOUNT CANNOT COVER THE NEXT PAYABLE            *
054700*   INSTALLMENT IN FULL, OR WHEN NOTHING IS LEFT TO APPLY.        *
054800******************************************************************
054900 3600-PROCESS-INSTALLMENTS-RTN.
055000     MOVE PAY-AMT TO WS-REMAINING-AMT.
055100     MOVE 0 TO WS-TOTAL-PAID.
055200     MOVE 0 TO WS-PAID-COUNT.
055300     MOVE 'N' TO WS-STOP-SW.
055400     PERFORM 3610-PROCESS-ONE-RTN
055500         VARYING WS-UNPAID-SUB FROM 1 BY 1
055600             UNTIL WS-UNPAID-SUB > WS-UNPAID-COUNT
055700                OR WS-STOP-PROCESSING.
055800 3600-EXIT.
055900     EXIT.
056000*
056100******************************************************************
056200*   3610-PROCESS-ONE-RTN - ONE ENTRY OF THE SORTED UNPAID LIST.   *
056300*   AN INSTALLMENT PAST THE CUTOFF DATE IS SKIPPED VIA NEXT       *
056400*   SENTENCE (NOT YET COLLECTIBLE) WITHOUT STOPPING THE WALK -    *
056500*   A LATER, CLOSER INSTALLMENT MAY STILL BE PAYABLE.  OTHERWISE  *
056600*   THE NEXT INSTALLMENT IS PAID ONLY IF THE REMAINING AMOUNT     *
056700*   COVERS IT IN FULL.                                            *
056800******************************************************************
056900 3610-PROCESS-ONE-RTN.
057000     MOVE WS-UNPAID-IX (WS-UNPAID-SUB) TO WS-INST-SUB.
057100     IF WS-IT-DUE-DT (WS-INST-SUB) > WS-CUTOFF-DATE
057200         NEXT SENTENCE
057300     ELSE
057400         IF WS-REMAINING-AMT < WS-IT-AMT (WS-INST-SUB)
057500             MOVE 'Y' TO WS-STOP-SW
057600         ELSE
057700             PERFORM 3620-PAY-ONE-INSTALLMENT-RTN
057800             IF WS-REMAINING-AMT = 0
057900                 MOVE 'Y' TO WS-STOP-SW.
058000*
058100******************************************************************
058200*   3620-PAY-ONE-INSTALLMENT-RTN - EARLY/LATE ADJUSTMENT IS A    *
058300*   TENTH OF A PERCENT OF THE SCHEDULED AMOUNT PER DAY OF         *
058400*   DIFFERENCE, SUBTRACTED (EARLY) OR ADDED (LATE), FLOORED AT    *
058500*   ZERO.  ON-TIME PAYS THE SCHEDULED AMOUNT EXACTLY.             *
058600******************************************************************
058700 3620-PAY-ONE-INSTALLMENT-RTN.
058800     MOVE WS-IT-DUE-DT (WS-INST-SUB) TO WS-DATE-IN.
058900     PERFORM 9490-DATE-TO-JULIAN-RTN.
059000     MOVE WS-JW-RESULT TO WS-DUE-JULIAN.
059100     COMPUTE WS-DAYS-DIFF = WS-DUE-JULIAN - WS-TODAY-JULIAN.
059200     IF WS-DAYS-DIFF < 0
059300         COMPUTE WS-DAYS-MAGNITUDE = WS-DAYS-DIFF * -1
059400     ELSE
059500         MOVE WS-DAYS-DIFF TO WS-DAYS-MAGNITUDE.
059600     IF WS-DAYS-DIFF > 0
059700         COMPUTE WS-ADJ-AMT ROUNDED =
059800             WS-IT-AMT (WS-INST-SUB) -
059900             (WS-IT-AMT (WS-INST-SUB) * 0.001 * WS-DAYS-MAGNITUDE)
060000         IF WS-ADJ-AMT < 0
060100             MOVE 0 TO WS-ADJ-AMT
060200     ELSE
060300         IF WS-DAYS-DIFF < 0
060400             COMPUTE WS-ADJ-AMT ROUNDED =
060500                 WS-IT-AMT (WS-INST-SUB) +
060600                 (WS-IT-AMT (WS-INST-SUB) * 0.001 *
060700                  WS-DAYS-MAGNITUDE)
060800         ELSE
060900             MOVE WS-IT-AMT (WS-INST-SUB) TO WS-ADJ-AMT.
061000     MOVE WS-ADJ-AMT        TO WS-IT-PAID-AMT (WS-INST-SUB).
061100     MOVE WS-TODAY-CCYYMMDD TO WS-IT-PAY-DT   (WS-INST-SUB).
061200     MOVE 'Y'               TO WS-IT-PAID-SW  (WS-INST-SUB).
061300     MOVE 'PAID'            TO WS-IT-STAT     (WS-INST-SUB).
061400     SUBTRACT WS-IT-AMT (WS-INST-SUB) FROM WS-REMAINING-AMT.
061500     ADD WS-ADJ-AMT TO WS-TOTAL-PAID.
061600     ADD 1 TO WS-PAID-COUNT.
061700     MOVE WS-IT-NO (WS-INST-SUB)
061800         TO PRES-INST-NO (WS-PAID-COUNT).
061900     MOVE WS-IT-DUE-DT (WS-INST-SUB)
062000         TO PRES-INST-DUE-DT (WS-PAID-COUNT).
062100     MOVE WS-IT-AMT (WS-INST-SUB)
062200         TO PRES-INST-SCHED-AMT (WS-PAID-COUNT).
062300     MOVE WS-ADJ-AMT
062400         TO PRES-INST-PAID-AMT (WS-PAID-COUNT).
062500     MOVE WS-DAYS-DIFF
062600         TO PRES-INST-DAYS-DIFF (WS-PAID-COUNT).
062700*
062800******************************************************************
062900*   3700-FINISH-LOAN-RTN - THE LOAN IS FULLY PAID ONLY IF NO      *
063000*   INSTALLMENT OF IT IS LEFT UNPAID (NONE WERE SKIPPED FOR THE   *
063100*   PAYABILITY WINDOW OR LACK OF FUNDS).                          *
063200******************************************************************
063300 3700-FINISH-LOAN-RTN.
063400     MOVE 'Y' TO WS-FULLY-PAID-SW.
063500     PERFORM 3710-CHECK-ONE-INST-RTN
063600         VARYING WS-INST-SUB FROM 1 BY 1
063700             UNTIL WS-INST-SUB > WS-INST-TBL-COUNT.
063800     IF WS-LOAN-FULLY-PAID
063900         MOVE 'Y'    TO WS-LT-PAID-SW (WS-LOAN-IX)
064000         MOVE 'PAID' TO WS-LT-STAT    (WS-LOAN-IX).
064100     MOVE WS-FULLY-PAID-SW TO PRES-FULLY-PAID-SW.
064200*
064300******************************************************************
064400*   3710-CHECK-ONE-INST-RTN - TURNS OFF THE FULLY-PAID FLAG THE   *
064500*   MOMENT ANY INSTALLMENT BELONGING TO THIS LOAN IS STILL        *
064600*   UNPAID - ONE UNPAID INSTALLMENT IS ENOUGH TO KEEP THE LOAN    *
064700*   OPEN.                                                         *
064800******************************************************************
064900 3710-CHECK-ONE-INST-RTN.
065000     IF WS-IT-LOAN-ID (WS-INST-SUB) = PAY-LOAN-ID
065100         AND WS-IT-PAID-SW (WS-INST-SUB) = 'N'
065200             MOVE 'N' TO WS-FULLY-PAID-SW.
065300*
065400******************************************************************
065500*   3800-UPDATE-CUSTOMER-RTN - LOWERS THE CUSTOMER'S USED CREDIT  *
065600*   BY THE AMOUNT ACTUALLY COLLECTED THIS TRANSACTION, FLOORED AT *
065700*   ZERO - USED CREDIT NEVER GOES NEGATIVE EVEN IF A ROUNDING     *
065800*   DIFFERENCE WOULD OTHERWISE PUSH IT THERE.                     *
065900******************************************************************
066000 3800-UPDATE-CUSTOMER-RTN.
066100     COMPUTE WS-NEW-USED-CR =
066200             WS-CT-USED-CR (WS-CUST-IX) - WS-TOTAL-PAID.
066300     IF WS-NEW-USED-CR < 0
066400         MOVE 0 TO WS-NEW-USED-CR.
066500     MOVE WS-NEW-USED-CR TO WS-CT-USED-CR (WS-CUST-IX).
066600*
066700******************************************************************
066800*   3900-WRITE-PAYMENT-RESULT-RTN - CLOSES OUT THE PAYRES RECORD  *
066900*   3500 OPENED, CARRYING THE TOTAL COLLECTED AND HOW MANY        *
067000*   INSTALLMENTS WERE ACTUALLY PAID THIS TRANSACTION.             *
067100******************************************************************
067200 3900-WRITE-PAYMENT-RESULT-RTN.
067300     MOVE WS-TOTAL-PAID TO PRES-TOTAL-PAID.
067400     MOVE WS-PAID-COUNT TO PRES-INST-COUNT.
067500     WRITE PRES-REC.
067600*
067700******************************************************************
067800*   9490/9500 - CCYYMMDD TO JULIAN DAY NUMBER.  FLIEGEL & VAN    *
067900*   FLANDERN 1968.  WORKS FOR ANY GREGORIAN DATE, NO TABLES, NO   *
068000*   DATE INTRINSIC FUNCTIONS NEEDED.                              *
068100******************************************************************
068200 9490-DATE-TO-JULIAN-RTN.
068300     COMPUTE WS-DC-CCYY = WS-DATE-IN / 10000.
068400     COMPUTE WS-DC-MMDD = WS-DATE-IN - (WS-DC-CCYY * 10000).
068500     COMPUTE WS-DC-MM = WS-DC-MMDD / 100.
068600     COMPUTE WS-DC-DD = WS-DC-MMDD - (WS-DC-MM * 100).
068700     MOVE WS-DC-CCYY TO WS-JW-CCYY.
068800     MOVE WS-DC-MM   TO WS-JW-MM.
068900     MOVE WS-DC-DD   TO WS-JW-DD.
069000     PERFORM 9500-JULIAN-CALC-RTN.
069100*
069200******************************************************************
069300*   9500-JULIAN-CALC-RTN - THE ACTUAL FLIEGEL & VAN FLANDERN      *
069400*   ARITHMETIC.  EACH COMPUTE BELOW ENDS IN EXACTLY ONE DIVISION  *
069500*   SO TRUNCATION HAPPENS IN THE SAME PLACE THE PUBLISHED         *
069600*   ALGORITHM EXPECTS IT TO.                                      *
069700******************************************************************
069800 9500-JULIAN-CALC-RTN.
069900     COMPUTE WS-JW-A = (WS-JW-MM - 14) / 12.
070000     COMPUTE WS-JW-T1 =
070100             1461 * (WS-JW-CCYY + 4800 + WS-JW-A) / 4.
070200     COMPUTE WS-JW-T4 = WS-JW-MM - 2 - (WS-JW-A * 12).
070300     COMPUTE WS-JW-T6 = (367 * WS-JW-T4) / 12.
070400     COMPUTE WS-JW-T8 =
070500             (WS-JW-CCYY + 4900 + WS-JW-A) / 100.
070600     COMPUTE WS-JW-T10 = (3 * WS-JW-T8) / 4.
070700     COMPUTE WS-JW-RESULT =
070800             WS-JW-DD - 32075 + WS-JW-T1 + WS-JW-T6 - WS-JW-T10.
070900*
071000******************************************************************
071100*   5000-REWRITE-MASTERS-RTN - CLOSES THE TRANSACTION/RESULT      *
071200*   FILES, THEN REWRITES LOANMAST, INSTMAST AND CUSTMAST          *
071300*   WHOLESALE FROM THE UPDATED IN-CORE TABLES.  NOTHING ON THESE  *
071400*   THREE FILES IS EVER REWRITTEN RECORD-BY-RECORD - EACH IS      *
071500*   ENTIRELY REPLACED, ONE PASS PER FILE.                         *
071600******************************************************************
071700 5000-REWRITE-MASTERS-RTN.
071800     CLOSE PAYMENT-REQUEST-FILE PAYMENT-RESULT-FILE.
071900     OPEN OUTPUT LOAN-FILE.
072000     PERFORM 5100-WRITE-ONE-LOAN-RTN
072100         VARYING WS-INST-SUB FROM 1 BY 1
072200             UNTIL WS-INST-SUB > WS-LOAN-TBL-COUNT.
072300     CLOSE LOAN-FILE.
072400     OPEN OUTPUT INSTALLMENT-FILE.
072500     PERFORM 5200-WRITE-ONE-INST-RTN
072600         VARYING WS-INST-SUB FROM 1 BY 1
072700             UNTIL WS-INST-SUB > WS-INST-TBL-COUNT.
072800     CLOSE INSTALLMENT-FILE.
072900     OPEN OUTPUT CUSTOMER-FILE.
073000     PERFORM 5300-WRITE-ONE-CUSTOMER-RTN
073100         VARYING WS-INST-SUB FROM 1 BY 1
073200             UNTIL WS-INST-SUB > WS-CUST-TBL-COUNT.
073300     CLOSE CUSTOMER-FILE.
073400*
073500******************************************************************
073600*   5100-WRITE-ONE-LOAN-RTN - REBUILDS ONE LOANMAST RECORD FROM   *
073700*   ITS WS-LOAN-TABLE ENTRY, CARRYING FORWARD THE PAID-SWITCH AND *
073800*   STATUS THAT 3700 MAY HAVE JUST CHANGED.                       *
073900******************************************************************
074000 5100-WRITE-ONE-LOAN-RTN.
074100     MOVE SPACES TO LOAN-REC.
074200     MOVE WS-LT-LOAN-ID  (WS-INST-SUB) TO LOAN-ID.
074300     MOVE WS-LT-CUST-ID  (WS-INST-SUB) TO LOAN-CUST-ID.
074400     MOVE WS-LT-AMT      (WS-INST-SUB) TO LOAN-AMT.
074500     MOVE WS-LT-INT-RATE (WS-INST-SUB) TO LOAN-INT-RATE.
074600     MOVE WS-LT-TOT-AMT  (WS-INST-SUB) TO LOAN-TOT-AMT.
074700     MOVE WS-LT-NUM-INST (WS-INST-SUB) TO LOAN-NUM-INST.
074800     MOVE WS-LT-PAID-SW  (WS-INST-SUB) TO LOAN-PAID-SW.
074900     MOVE WS-LT-STAT     (WS-INST-SUB) TO LOAN-STAT.
075000     WRITE LOAN-REC.
075100*
075200******************************************************************
075300*   5200-WRITE-ONE-INST-RTN - REBUILDS ONE INSTMAST RECORD FROM   *
075400*   ITS WS-INST-TABLE ENTRY, CARRYING FORWARD THE PAID AMOUNT,    *
075500*   PAY DATE, PAID SWITCH AND STATUS THAT 3620 MAY HAVE SET.      *
075600******************************************************************
075700 5200-WRITE-ONE-INST-RTN.
075800     MOVE SPACES TO INST-REC.
075900     MOVE WS-IT-LOAN-ID  (WS-INST-SUB) TO INST-LOAN-ID.
076000     MOVE WS-IT-NO       (WS-INST-SUB) TO INST-NO.
076100     MOVE WS-IT-AMT      (WS-INST-SUB) TO INST-AMT.
076200     MOVE WS-IT-PAID-AMT (WS-INST-SUB) TO INST-PAID-AMT.
076300     MOVE WS-IT-DUE-DT   (WS-INST-SUB) TO INST-DUE-DT.
076400     MOVE WS-IT-PAY-DT   (WS-INST-SUB) TO INST-PAY-DT.
076500     MOVE WS-IT-PAID-SW  (WS-INST-SUB) TO INST-PAID-SW.
076600     MOVE WS-IT-STAT     (WS-INST-SUB) TO INST-STAT.
076700     WRITE INST-REC.
076800*
076900******************************************************************
077000*   5300-WRITE-ONE-CUSTOMER-RTN - REBUILDS ONE CUSTMAST RECORD    *
077100*   FROM ITS WS-CUST-TABLE ENTRY, CARRYING FORWARD THE USED-      *
077200*   CREDIT BALANCE THAT 3800 MAY HAVE JUST LOWERED.               *
077300******************************************************************
077400 5300-WRITE-ONE-CUSTOMER-RTN.
077500     MOVE SPACES TO CUST-REC.
077600     MOVE WS-CT-CUST-ID  (WS-INST-SUB) TO CUST-ID.
077700     MOVE WS-CT-NAME     (WS-INST-SUB) TO CUST-NAME.
077800     MOVE WS-CT-SURNAME  (WS-INST-SUB) TO CUST-SURNAME.
077900     MOVE WS-CT-CR-LIMIT (WS-INST-SUB) TO CUST-CR-LIMIT.
078000     MOVE WS-CT-USED-CR  (WS-INST-SUB) TO CUST-USED-CR.
078100     WRITE CUST-REC.
078200*
078300******************************************************************
078400*   8100-READ-PAYREQ-RTN - READS THE NEXT PAYMENT TRANSACTION,    *
078500*   SETTING THE EOF SWITCH THAT 0000-MAIN-CONTROL TESTS.         *
078600******************************************************************
078700 8100-READ-PAYREQ-RTN.
078800     READ PAYMENT-REQUEST-FILE
078900         AT END
079000             MOVE 'Y' TO WS-EOF-PAYREQ-SW.
079100*
079200******************************************************************
079300*   9000-TERMINATE-RTN - WRITES THE RUN TOTALS TO SYSOUT FOR THE  *
079400*   OPERATOR AND ENDS THE JOB STEP.                               *
079500******************************************************************
079600 9000-TERMINATE-RTN.
079700     DISPLAY 'PMTPOST01 - PAYMENTS POSTED  ' WS-PAYMENTS-POSTED.
079800     DISPLAY 'PMTPOST01 - PAYMENTS REJECTED '
079900             WS-PAYMENTS-REJECTED.
080000     STOP RUN.
