000100******************************************************************
000200*                                                                *
000300*   PAYREQ.CPY                                                  *
000400*                                                                *
000500*   INCOMING PAYMENT TRANSACTION.  ONE LINE PER PAYMENT TO POST  *
000600*   AGAINST A LOAN.  LINE-SEQUENTIAL, ONE PER INPUT CARD IMAGE.   *
000700*                                                                *
001000*   MAINTENANCE                                                  *
001100*   ---------------------------------------------------------    *
001200*   04/02/03  LMS   ORIGINAL LAYOUT, PAYMENT POSTING REWRITE,     *
001300*                   REQUEST 03-0447.                              *
001400*                                                                 *
002200******************************************************************
002300 01  PAY-REQ.
002400     05  PAY-LOAN-ID                 PIC 9(09).
002500     05  PAY-AMT                     PIC S9(16)V9(02).
002600     05  FILLER                      PIC X(03).
