000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LNORIG01.
000300 AUTHOR.         L SOTTO.
000400 INSTALLATION.   TAMBUNTING CONSUMER LOANS - DATA CENTER.
000500 DATE-WRITTEN.   03/20/1991.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - LOAN SYSTEM BATCH SUITE.
000800*
000900******************************************************************
001000*                                                                *
001100*   LNORIG01 - LOAN ORIGINATION BATCH RUN.                       *
001200*                                                                *
001300*   READS ONE LOAN REQUEST PER LINE FROM LOANREQI, VALIDATES     *
001400*   THE REQUESTED TERMS, CHECKS THE OWNING CUSTOMER'S CREDIT     *
001500*   LIMIT, COMPUTES THE TOTAL REPAYABLE AMOUNT AND THE EQUAL     *
001600*   INSTALLMENT SCHEDULE, WRITES THE NEW LOAN AND ITS            *
001700*   INSTALLMENTS, AND RAISES THE CUSTOMER'S USED CREDIT.         *
001800*                                                                *
001900*   REJECTED REQUESTS ARE COUNTED AND LISTED ON SYSOUT - THIS    *
002000*   RUN DOES NOT STOP THE REST OF THE BATCH FOR ONE BAD REQUEST. *
002100*                                                                *
002200*   CHANGE LOG                                                   *
002300*   ---------------------------------------------------------    *
002400*   03/20/91  LS    ORIGINAL VERSION.  ONE LOAN TIER (12 MOS)    *
002500*                   ONLY, FLAT 3% RATE, NO CREDIT LIMIT CHECK -  *
002600*                   ADDED LATER PER AUDIT FINDING (SEE BELOW).   *
002700*   06/14/91  LS    ADDED 6 AND 24 MONTH TERMS PER REQUEST       *
002800*                   91-084.                                      *
002900*   01/09/93  RFH   ADDED CUSTOMER CREDIT LIMIT CHECK AND USED-  *
003000*                   CREDIT MAINTENANCE PER INTERNAL AUDIT        *
003100*                   FINDING 92-17 (NO LIMIT WAS EVER ENFORCED).  *
003200*   09/09/93  RFH   INTEREST RATE NOW CARRIED PER-LOAN INSTEAD   *
003300*                   OF A FLAT COMPANY RATE, RANGE 10.0-50.0 PCT. *
003400*   11/30/98  DKB   Y2K - DUE DATES NOW CCYYMMDD THROUGHOUT,     *
003500*                   SWITCHED SYSTEM DATE ACCEPT TO 8-DIGIT FORM. *
003600*   02/21/99  DKB   Y2K - CONVERTED CUSTOMER/LOAN/INSTALLMENT    *
003700*                   MASTER FILES, CENTURY WINDOW 50-99=19,       *
003800*                   00-49=20.                                    *
003900*   04/02/03  LMS   REWRITE FOR REQUEST 03-0447 - DROPPED THE    *
004000*                   INTERACTIVE TERMINAL ENTRY SCREEN, LOAN      *
004100*                   REQUESTS NOW COME FROM THE OVERNIGHT         *
004200*                   LOANREQI EXTRACT INSTEAD OF BEING KEYED IN   *
004300*                   BY THE BRANCH CLERKS ONE AT A TIME.          *
004400*   08/19/05  LMS   CUSTOMER TABLE SUBSCRIPTS MADE COMP PER      *
004500*                   REQUEST 05-0912 (WAS ZONED, SLOW ON LARGE    *
004600*                   RUNS).                                       *
004700*   11/14/08  RFH   PULLED THE LOOP SUBSCRIPT AND LAST-LOAN-ID   *
004800*                   COUNTER OUT TO 77-LEVEL SCRATCH ITEMS PER    *
004900*                   DEPT CODING STD 4.2 (ONE-OFF WORK FIELDS     *
005000*                   DO NOT BELONG INSIDE A GROUP); ALSO ADDED    *
005100*                   PARAGRAPH REMARKS THROUGHOUT PER QA REVIEW   *
005200*                   FINDING 08-233 (INSUFFICIENT IN-LINE         *
005300*                   DOCUMENTATION FOR A BATCH-SUITE PROGRAM OF   *
005400*                   THIS SIZE).                                  *
005500*                                                                 *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900*
006000******************************************************************
006100*   SPECIAL-NAMES - C01 DRIVES TOP-OF-FORM ON THE PRINTER CHANNEL *
006200*   THIS PROGRAM DOES NOT ITSELF PRINT, BUT THE CLAUSE IS CARRIED *
006300*   IN EVERY PROGRAM IN THE SUITE PER SHOP STANDARD SO THE SAME   *
006400*   ENVIRONMENT DIVISION SKELETON CAN BE COPIED PROGRAM TO        *
006500*   PROGRAM WITHOUT A COMPILE WARNING ON AN UNDECLARED CHANNEL.   *
006600******************************************************************
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*    LOANREQI IS THE OVERNIGHT EXTRACT OF NEW LOAN REQUESTS -
007200*    ONE LINE-SEQUENTIAL RECORD PER LOAN TO BE ORIGINATED.
007300     SELECT LOAN-REQUEST-FILE  ASSIGN TO LOANREQI
007400                               ORGANIZATION LINE SEQUENTIAL.
007500*    CUSTMAST/LOANMAST/INSTMAST ARE THE THREE STANDARD MASTER
007600*    FILES SHARED WITH LNQRY01, PMTPOST01 AND PMTRPT01.
007700     SELECT CUSTOMER-FILE     ASSIGN TO CUSTMAST.
007800     SELECT LOAN-FILE         ASSIGN TO LOANMAST.
007900     SELECT INSTALLMENT-FILE  ASSIGN TO INSTMAST.
008000 DATA DIVISION.
008100 FILE SECTION.
008200*    ONE LOAN REQUEST TRANSACTION PER LOANREQI RECORD.
008300 FD  LOAN-REQUEST-FILE.
008400     COPY LOANREQ.
008500*    CUSTOMER MASTER - CREDIT LIMIT AND USED-CREDIT LIVE HERE.
008600 FD  CUSTOMER-FILE.
008700     COPY CUSTREC.
008800*    LOAN MASTER - ONE RECORD PER ORIGINATED LOAN.
008900 FD  LOAN-FILE.
009000     COPY LOANREC.
009100*    INSTALLMENT MASTER - ONE RECORD PER SCHEDULED INSTALLMENT.
009200 FD  INSTALLMENT-FILE.
009300     COPY INSTREC.
009400 WORKING-STORAGE SECTION.
009500*
009600******************************************************************
009700*   77-LEVEL SCRATCH ITEMS - SINGLE-PURPOSE WORK FIELDS THAT DO  *
009800*   NOT BELONG TO ANY RECORD OR SWITCH GROUP.  KEPT AT 77 RATHER *
009900*   THAN BURIED IN A 01 GROUP SO THE NEXT PROGRAMMER CAN SEE AT  *
010000*   A GLANCE THAT THESE ARE ONE-OFF WORK FIELDS, NOT PART OF ANY *
010100*   RECORD LAYOUT - SAME HABIT AS THE OLD MENU PROGRAMS' RCTR.   *
010200******************************************************************
010300 77  WS-INST-SUB             PIC 9(02)    COMP.
010400 77  WS-LAST-LOAN-ID         PIC 9(09)    COMP.
010500*
010600 01  WS-PGM-SWITCHES.
010700*    END-OF-FILE AND FOUND/OK FLAGS DRIVING THE MAIN PERFORMS.
010800     05  WS-EOF-REQUEST-SW       PIC X(01)    VALUE 'N'.
010900         88  WS-EOF-REQUEST                   VALUE 'Y'.
011000     05  WS-EOF-CUSTOMER-SW      PIC X(01)    VALUE 'N'.
011100         88  WS-EOF-CUSTOMER                  VALUE 'Y'.
011200     05  WS-CUST-FOUND-SW        PIC X(01)    VALUE 'N'.
011300         88  WS-CUST-WAS-FOUND                VALUE 'Y'.
011400     05  WS-REQUEST-OK-SW        PIC X(01)    VALUE 'Y'.
011500         88  WS-REQUEST-IS-OK                 VALUE 'Y'.
011600     05  FILLER                  PIC X(04).
011700*
011800 01  WS-COUNTERS.
011900*    RUN TOTALS DISPLAYED BY 9000-TERMINATE-RTN AT SIGN-OFF.
012000     05  WS-CUST-TBL-COUNT       PIC 9(05)    COMP.
012100     05  WS-LOANS-WRITTEN        PIC 9(07)    COMP.
012200     05  WS-LOANS-REJECTED       PIC 9(07)    COMP.
012300     05  FILLER                  PIC X(04).
012400*
012500******************************************************************
012600*   WS-CUST-TABLE - WHOLE CUSTOMER MASTER HELD IN CORE FOR THE   *
012700*   RUN.  THIS SHOP HAS NO ISAM ON THIS BOX, SO CUST-ID LOOKUP   *
012800*   IS A SEARCH AGAINST THIS TABLE RATHER THAN A KEYED READ, AND *
012900*   THE WHOLE FILE IS REWRITTEN FROM THE TABLE AT END OF RUN.    *
013000******************************************************************
013100 01  WS-CUST-TABLE.
013200     05  WS-CUST-ENTRY OCCURS 2000 TIMES
013300                       INDEXED BY WS-CUST-IX.
013400         10  WS-CT-CUST-ID       PIC 9(09).
013500         10  WS-CT-NAME          PIC X(30).
013600         10  WS-CT-SURNAME       PIC X(30).
013700         10  WS-CT-CR-LIMIT      PIC S9(16)V9(02).
013800         10  WS-CT-USED-CR       PIC S9(16)V9(02).
013900         10  FILLER              PIC X(05).
014000*
014100******************************************************************
014200*   WS-DATE-WORK - TODAY'S DATE AND THE ROLLING DUE-DATE CURSOR  *
014300*   USED TO BUILD EACH LOAN'S INSTALLMENT SCHEDULE.  NO DATE     *
014400*   INTRINSIC FUNCTIONS ON THIS COMPILER - MONTHS ARE ADVANCED   *
014500*   BY HAND IN 2650-NEXT-DUE-DATE-RTN.                            *
014600******************************************************************
014700 01  WS-DATE-WORK.
014800     05  WS-TODAY-CCYYMMDD       PIC 9(08).
014900     05  WS-TODAY-PARTS REDEFINES WS-TODAY-CCYYMMDD.
015000         10  WS-TODAY-CCYY       PIC 9(04).
015100         10  WS-TODAY-MM         PIC 9(02).
015200         10  WS-TODAY-DD         PIC 9(02).
015300*    WS-DUE-CCYY/MM ARE THE ROLLING CURSOR - 2650 ADVANCES THEM
015400*    ONE CALENDAR MONTH AT A TIME AS EACH INSTALLMENT IS WRITTEN.
015500     05  WS-DUE-CCYY             PIC 9(04).
015600     05  WS-DUE-MM               PIC 9(02).
015700     05  WS-DUE-DATE             PIC 9(08).
015800     05  WS-DUE-DATE-PARTS REDEFINES WS-DUE-DATE.
015900         10  WS-DD-CCYY          PIC 9(04).
016000         10  WS-DD-MM            PIC 9(02).
016100         10  WS-DD-DD            PIC 9(02).
016200     05  FILLER                  PIC X(04).
016300*
016400******************************************************************
016500*   WS-CALC-FIELDS - THE TOTAL/INSTALLMENT-AMOUNT ARITHMETIC AND *
016600*   THE CREDIT-LIMIT TEST, BOTH SCRATCH FOR ONE REQUEST AT A     *
016700*   TIME - NOTHING HERE SURVIVES ACROSS TWO DIFFERENT REQUESTS.  *
016800******************************************************************
016900 01  WS-CALC-FIELDS.
017000     05  WS-RATE-PLUS-ONE        PIC S9(02)V9(03).
017100     05  WS-TOTAL-AMT            PIC S9(16)V9(02).
017200     05  WS-INST-AMT             PIC S9(16)V9(02).
017300     05  WS-CREDIT-TEST          PIC S9(17)V9(02).
017400     05  FILLER                  PIC X(04).
017500*
017600 PROCEDURE DIVISION.
017700******************************************************************
017800*   0000-MAIN-CONTROL - TOP-LEVEL FLOW: LOAD THE CUSTOMER TABLE, *
017900*   ESTABLISH THE LAST LOAN-ID ON FILE, THEN RUN ONE LOAN REQUEST*
018000*   AT A TIME UNTIL LOANREQI IS EXHAUSTED, THEN REWRITE CUSTMAST.*
018100******************************************************************
018200 0000-MAIN-CONTROL.
018300     PERFORM 1000-INITIALIZE-RTN.
018400     PERFORM 2000-ORIGINATE-LOANS-RTN THRU 2000-EXIT
018500         UNTIL WS-EOF-REQUEST.
018600     PERFORM 3000-REWRITE-CUSTOMER-FILE-RTN.
018700     PERFORM 9000-TERMINATE-RTN.
018800*
018900******************************************************************
019000*   1000-INITIALIZE-RTN - ZEROES THE RUN COUNTERS, GETS TODAY'S  *
019100*   DATE, LOADS THE IN-CORE CUSTOMER TABLE, SCANS THE EXISTING   *
019200*   LOAN MASTER ONCE TO FIND THE HIGHEST LOAN-ID ON FILE (SO NEW *
019300*   LOANS NUMBER ON FROM THERE), THEN OPENS THE FILES THIS RUN   *
019400*   ACTUALLY PROCESSES AND PRIMES THE FIRST REQUEST READ.        *
019500******************************************************************
019600 1000-INITIALIZE-RTN.
019700     MOVE 0 TO WS-LOANS-WRITTEN WS-LOANS-REJECTED
019800               WS-CUST-TBL-COUNT WS-LAST-LOAN-ID.
019900     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
020000     OPEN INPUT CUSTOMER-FILE.
020100     PERFORM 1100-LOAD-CUSTOMER-TABLE-RTN THRU 1100-EXIT
020200         UNTIL WS-EOF-CUSTOMER.
020300     CLOSE CUSTOMER-FILE.
020400*    A QUICK PASS OVER LOANMAST AS IT STANDS TODAY, JUST TO FIND
020500*    THE HIGH-WATER LOAN-ID - WE BORROW THE REQUEST EOF SWITCH
020600*    FOR THIS PASS SINCE LOANREQI IS NOT OPEN YET, THEN RESET IT
020700*    BELOW BEFORE THE REAL REQUEST-FILE LOOP BEGINS.
020800     OPEN INPUT LOAN-FILE.
020900     PERFORM 1200-FIND-LAST-LOAN-ID-RTN THRU 1200-EXIT
021000         UNTIL WS-EOF-REQUEST.
021100     CLOSE LOAN-FILE.
021200     MOVE 'N' TO WS-EOF-REQUEST-SW.
021300     OPEN INPUT LOAN-REQUEST-FILE.
021400     OPEN EXTEND LOAN-FILE.
021500     OPEN EXTEND INSTALLMENT-FILE.
021600     PERFORM 8100-READ-REQUEST-RTN.
021700 1000-EXIT.
021800     EXIT.
021900*
022000******************************************************************
022100*   1200-FIND-LAST-LOAN-ID-RTN - READS LOANMAST TO EOF KEEPING   *
022200*   THE HIGHEST LOAN-ID SEEN IN WS-LAST-LOAN-ID.  2500-WRITE-     *
022300*   LOAN-RTN ADDS 1 TO THIS BEFORE ASSIGNING EACH NEW LOAN-ID.    *
022400******************************************************************
022500 1200-FIND-LAST-LOAN-ID-RTN.
022600     READ LOAN-FILE
022700         AT END
022800             MOVE 'Y' TO WS-EOF-REQUEST-SW
022900             GO TO 1200-EXIT.
023000     IF LOAN-ID > WS-LAST-LOAN-ID
023100         MOVE LOAN-ID TO WS-LAST-LOAN-ID.
023200 1200-EXIT.
023300     EXIT.
023400*
023500******************************************************************
023600*   1100-LOAD-CUSTOMER-TABLE-RTN - ONE PASS OVER CUSTMAST INTO   *
023700*   WS-CUST-TABLE.  CREDIT-LIMIT CHECKING AND USED-CREDIT UPDATES*
023800*   FOR THE REST OF THE RUN ARE ALL AGAINST THIS IN-CORE COPY;   *
023900*   THE DISK FILE IS NOT TOUCHED AGAIN UNTIL 3000 REWRITES IT.   *
024000******************************************************************
024100 1100-LOAD-CUSTOMER-TABLE-RTN.
024200     READ CUSTOMER-FILE
024300         AT END
024400             MOVE 'Y' TO WS-EOF-CUSTOMER-SW
024500             GO TO 1100-EXIT.
024600     ADD 1 TO WS-CUST-TBL-COUNT.
024700     MOVE CUST-ID         TO WS-CT-CUST-ID (WS-CUST-TBL-COUNT).
024800     MOVE CUST-NAME       TO WS-CT-NAME    (WS-CUST-TBL-COUNT).
024900     MOVE CUST-SURNAME    TO WS-CT-SURNAME (WS-CUST-TBL-COUNT).
025000     MOVE CUST-CR-LIMIT   TO WS-CT-CR-LIMIT(WS-CUST-TBL-COUNT).
025100     MOVE CUST-USED-CR    TO WS-CT-USED-CR (WS-CUST-TBL-COUNT).
025200 1100-EXIT.
025300     EXIT.
025400*
025500******************************************************************
025600*   2000-ORIGINATE-LOANS-RTN - ONE LOAN REQUEST PER CALL.  VALID-*
025700*   ATES THE REQUEST, LOOKS UP THE CUSTOMER, CHECKS THE CREDIT   *
025800*   LIMIT, AND IF EVERYTHING HOLDS WRITES THE LOAN AND ITS       *
025900*   INSTALLMENTS.  A REJECT IS LOGGED TO SYSOUT AND COUNTED BUT  *
026000*   DOES NOT HALT THE REST OF THE RUN.                           *
026100******************************************************************
026200 2000-ORIGINATE-LOANS-RTN.
026300     MOVE 'Y' TO WS-REQUEST-OK-SW.
026400     MOVE 'N' TO WS-CUST-FOUND-SW.
026500     PERFORM 2100-VALIDATE-REQUEST-RTN.
026600     IF WS-REQUEST-IS-OK
026700         PERFORM 2200-FIND-CUSTOMER-RTN.
026800     IF WS-REQUEST-IS-OK AND WS-CUST-WAS-FOUND
026900         PERFORM 2300-COMPUTE-TOTALS-RTN
027000         PERFORM 2400-CREDIT-CHECK-RTN.
027100     IF WS-REQUEST-IS-OK AND WS-CUST-WAS-FOUND
027200         PERFORM 2500-WRITE-LOAN-RTN
027300         PERFORM 2600-WRITE-INSTALLMENTS-RTN
027400         PERFORM 2700-UPDATE-CUST-TABLE-RTN
027500         ADD 1 TO WS-LOANS-WRITTEN
027600     ELSE
027700         ADD 1 TO WS-LOANS-REJECTED
027800         DISPLAY 'LNORIG01 - REJECTED CUST ' LREQ-CUST-ID.
027900     PERFORM 8100-READ-REQUEST-RTN.
028000 2000-EXIT.
028100     EXIT.
028200*
028300******************************************************************
028400*   2100-VALIDATE-REQUEST-RTN - ENFORCES THE ALLOWED-TERM LIST   *
028500*   (6,9,12,24 MONTHS) AND THE INTEREST RATE BAND (10.0-50.0%). *
028600*   AN AMOUNT OF ZERO OR LESS IS ALSO REJECTED HERE - THERE IS   *
028700*   NO SUCH THING AS A FREE LOAN IN THIS SHOP.                   *
028800******************************************************************
028900 2100-VALIDATE-REQUEST-RTN.
029000     IF LREQ-NUM-INST NOT = 06 AND LREQ-NUM-INST NOT = 09 AND
029100        LREQ-NUM-INST NOT = 12 AND LREQ-NUM-INST NOT = 24
029200         MOVE 'N' TO WS-REQUEST-OK-SW.
029300     IF LREQ-INT-RATE < 0.100 OR LREQ-INT-RATE > 0.500
029400         MOVE 'N' TO WS-REQUEST-OK-SW.
029500     IF LREQ-AMT NOT > 0
029600         MOVE 'N' TO WS-REQUEST-OK-SW.
029700*
029800******************************************************************
029900*   2200-FIND-CUSTOMER-RTN - SEARCHES WS-CUST-TABLE FOR THE      *
030000*   REQUESTING CUSTOMER.  NOT FOUND MEANS THE EXTRACT CARRIED A  *
030100*   CUSTOMER-ID WE HAVE NO MASTER RECORD FOR - TREATED AS A      *
030200*   REJECT, NOT AN ABEND.                                        *
030300******************************************************************
030400 2200-FIND-CUSTOMER-RTN.
030500     SET WS-CUST-IX TO 1.
030600     SEARCH WS-CUST-ENTRY
030700         AT END
030800             MOVE 'N' TO WS-CUST-FOUND-SW
030900         WHEN WS-CT-CUST-ID (WS-CUST-IX) = LREQ-CUST-ID
031000             MOVE 'Y' TO WS-CUST-FOUND-SW.
031100*
031200******************************************************************
031300*   2300-COMPUTE-TOTALS-RTN - TOTAL = AMOUNT * (1 + RATE),       *
031400*   ROUNDED HALF-UP, THEN SPLIT EVENLY ACROSS THE TERM.  THE     *
031500*   SPEC DOES NOT RECONCILE THE FEW-CENTS ROUNDING DIFFERENCE    *
031600*   BETWEEN TOTAL AND SUM-OF-INSTALLMENTS, AND NEITHER DO WE.     *
031700******************************************************************
031800 2300-COMPUTE-TOTALS-RTN.
031900     COMPUTE WS-RATE-PLUS-ONE ROUNDED = 1 + LREQ-INT-RATE.
032000     COMPUTE WS-TOTAL-AMT ROUNDED =
032100             LREQ-AMT * WS-RATE-PLUS-ONE.
032200     COMPUTE WS-INST-AMT ROUNDED =
032300             WS-TOTAL-AMT / LREQ-NUM-INST.
032400*
032500******************************************************************
032600*   2400-CREDIT-CHECK-RTN - REJECTS THE REQUEST IF THE NEW LOAN  *
032700*   WOULD PUSH USED CREDIT PAST THE CUSTOMER'S LIMIT.  EQUAL TO  *
032800*   THE LIMIT IS ALLOWED - ONLY STRICTLY OVER IS A REJECT, PER   *
032900*   AUDIT FINDING 92-17 ABOVE.                                   *
033000******************************************************************
033100 2400-CREDIT-CHECK-RTN.
033200     COMPUTE WS-CREDIT-TEST =
033300             WS-CT-USED-CR (WS-CUST-IX) + WS-TOTAL-AMT.
033400     IF WS-CREDIT-TEST > WS-CT-CR-LIMIT (WS-CUST-IX)
033500         MOVE 'N' TO WS-REQUEST-OK-SW.
033600*
033700******************************************************************
033800*   2500-WRITE-LOAN-RTN - ASSIGNS THE NEXT LOAN-ID (HIGH-WATER   *
033900*   MARK PLUS ONE) AND WRITES THE NEW LOAN RECORD, STATUS ACTIVE *
034000*   AND NOT-YET-PAID.                                             *
034100******************************************************************
034200 2500-WRITE-LOAN-RTN.
034300     MOVE SPACES TO LOAN-REC.
034400     ADD 1 TO WS-LAST-LOAN-ID.
034500     MOVE WS-LAST-LOAN-ID   TO LOAN-ID.
034600     MOVE LREQ-CUST-ID      TO LOAN-CUST-ID.
034700     MOVE LREQ-AMT          TO LOAN-AMT.
034800     MOVE LREQ-INT-RATE     TO LOAN-INT-RATE.
034900     MOVE WS-TOTAL-AMT      TO LOAN-TOT-AMT.
035000     MOVE LREQ-NUM-INST     TO LOAN-NUM-INST.
035100     MOVE 'N'               TO LOAN-PAID-SW.
035200     MOVE 'ACTIVE'          TO LOAN-STAT.
035300     WRITE LOAN-REC.
035400*
035500******************************************************************
035600*   2600-WRITE-INSTALLMENTS-RTN - FIRST DUE DATE IS THE FIRST    *
035700*   DAY OF THE MONTH FOLLOWING TODAY, EACH LATER ONE EXACTLY     *
035800*   ONE CALENDAR MONTH AFTER THE LAST.  WS-INST-SUB (A 77-LEVEL  *
035900*   SCRATCH SUBSCRIPT SHARED WITH 3000'S CUSTOMER REWRITE LOOP)  *
036000*   CARRIES THE 1-BASED INSTALLMENT NUMBER THROUGH THE PERFORM.  *
036100******************************************************************
036200 2600-WRITE-INSTALLMENTS-RTN.
036300     MOVE WS-TODAY-CCYY TO WS-DUE-CCYY.
036400     MOVE WS-TODAY-MM   TO WS-DUE-MM.
036500     PERFORM 2650-NEXT-DUE-DATE-RTN.
036600     PERFORM 2610-WRITE-ONE-INSTALLMENT-RTN THRU 2610-EXIT
036700         WITH TEST AFTER
036800         VARYING WS-INST-SUB FROM 1 BY 1
036900             UNTIL WS-INST-SUB > LREQ-NUM-INST.
037000*
037100******************************************************************
037200*   2610-WRITE-ONE-INSTALLMENT-RTN - WRITES ONE PENDING,         *
037300*   UNPAID INSTALLMENT LINE THEN ADVANCES THE DUE-DATE CURSOR     *
037400*   FOR THE NEXT ONE (UNLESS THIS WAS THE LAST ONE FOR THE TERM).*
037500******************************************************************
037600 2610-WRITE-ONE-INSTALLMENT-RTN.
037700     MOVE SPACES TO INST-REC.
037800     MOVE LOAN-ID           TO INST-LOAN-ID.
037900     MOVE WS-INST-SUB       TO INST-NO.
038000     MOVE WS-INST-AMT       TO INST-AMT.
038100     MOVE 0                 TO INST-PAID-AMT.
038200     MOVE WS-DUE-DATE       TO INST-DUE-DT.
038300     MOVE 0                 TO INST-PAY-DT.
038400     MOVE 'N'               TO INST-PAID-SW.
038500     MOVE 'PENDING'         TO INST-STAT.
038600     WRITE INST-REC.
038700     IF WS-INST-SUB < LREQ-NUM-INST
038800         PERFORM 2650-NEXT-DUE-DATE-RTN.
038900 2610-EXIT.
039000     EXIT.
039100*
039200******************************************************************
039300*   2650-NEXT-DUE-DATE-RTN - ADVANCES THE ROLLING DUE-DATE ONE    *
039400*   CALENDAR MONTH, ROLLING THE YEAR WHEN MONTH PASSES DECEMBER. *
039500*   DAY-OF-MONTH IS ALWAYS 01 - EVERY INSTALLMENT FALLS DUE ON    *
039600*   THE FIRST OF ITS MONTH, NEVER MID-MONTH.                     *
039700******************************************************************
039800 2650-NEXT-DUE-DATE-RTN.
039900     ADD 1 TO WS-DUE-MM.
040000     IF WS-DUE-MM > 12
040100         MOVE 1 TO WS-DUE-MM
040200         ADD 1 TO WS-DUE-CCYY.
040300     MOVE WS-DUE-CCYY TO WS-DD-CCYY.
040400     MOVE WS-DUE-MM   TO WS-DD-MM.
040500     MOVE 1           TO WS-DD-DD.
040600*
040700******************************************************************
040800*   2700-UPDATE-CUST-TABLE-RTN - RAISES THE CUSTOMER'S USED-     *
040900*   CREDIT BY THE NEW LOAN'S TOTAL REPAYABLE AMOUNT.  ONLY THE   *
041000*   IN-CORE TABLE CHANGES HERE - CUSTMAST ITSELF IS REWRITTEN     *
041100*   WHOLESALE AT THE END OF THE RUN BY 3000.                      *
041200******************************************************************
041300 2700-UPDATE-CUST-TABLE-RTN.
041400     COMPUTE WS-CT-USED-CR (WS-CUST-IX) =
041500             WS-CT-USED-CR (WS-CUST-IX) + WS-TOTAL-AMT.
041600*
041700******************************************************************
041800*   3000-REWRITE-CUSTOMER-FILE-RTN - CLOSES THE THREE FILES THIS *
041900*   RUN EXTENDED AND REWRITES CUSTMAST WHOLESALE FROM THE IN-    *
042000*   CORE TABLE, CARRYING FORWARD EVERY CUSTOMER'S UPDATED USED-  *
042100*   CREDIT BALANCE.                                               *
042200******************************************************************
042300 3000-REWRITE-CUSTOMER-FILE-RTN.
042400     CLOSE LOAN-REQUEST-FILE LOAN-FILE INSTALLMENT-FILE.
042500     OPEN OUTPUT CUSTOMER-FILE.
042600     PERFORM 3100-WRITE-ONE-CUSTOMER-RTN
042700         VARYING WS-INST-SUB FROM 1 BY 1
042800             UNTIL WS-INST-SUB > WS-CUST-TBL-COUNT.
042900     CLOSE CUSTOMER-FILE.
043000*
043100******************************************************************
043200*   3100-WRITE-ONE-CUSTOMER-RTN - REBUILDS ONE CUSTMAST RECORD   *
043300*   FROM ITS WS-CUST-TABLE ENTRY.  WS-INST-SUB IS REUSED HERE AS *
043400*   A PLAIN TABLE INDEX - THE NAME IS A HOLDOVER FROM ITS ORIGIN *
043500*   AS THE INSTALLMENT LOOP COUNTER ABOVE.                       *
043600******************************************************************
043700 3100-WRITE-ONE-CUSTOMER-RTN.
043800     MOVE SPACES TO CUST-REC.
043900     MOVE WS-CT-CUST-ID  (WS-INST-SUB) TO CUST-ID.
044000     MOVE WS-CT-NAME     (WS-INST-SUB) TO CUST-NAME.
044100     MOVE WS-CT-SURNAME  (WS-INST-SUB) TO CUST-SURNAME.
044200     MOVE WS-CT-CR-LIMIT (WS-INST-SUB) TO CUST-CR-LIMIT.
044300     MOVE WS-CT-USED-CR  (WS-INST-SUB) TO CUST-USED-CR.
044400     WRITE CUST-REC.
044500*
044600******************************************************************
044700*   8100-READ-REQUEST-RTN - READS THE NEXT LOAN REQUEST, SETTING *
044800*   THE EOF SWITCH THAT 0000-MAIN-CONTROL TESTS.                 *
044900******************************************************************
045000 8100-READ-REQUEST-RTN.
045100     READ LOAN-REQUEST-FILE
045200         AT END
045300             MOVE 'Y' TO WS-EOF-REQUEST-SW.
045400*
045500******************************************************************
045600*   9000-TERMINATE-RTN - WRITES THE RUN TOTALS TO SYSOUT FOR THE *
045700*   OPERATOR AND ENDS THE JOB STEP.                              *
045800******************************************************************
045900 9000-TERMINATE-RTN.
046000     DISPLAY 'LNORIG01 - LOANS WRITTEN   ' WS-LOANS-WRITTEN.
046100     DISPLAY 'LNORIG01 - LOANS REJECTED  ' WS-LOANS-REJECTED.
046200     STOP RUN.
