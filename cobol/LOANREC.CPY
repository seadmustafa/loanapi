000100******************************************************************
000200*                                                                *
000300*   LOANREC.CPY                                                 *
000400*                                                                *
000500*   LOAN MASTER RECORD LAYOUT.  ONE ENTRY PER ORIGINATED LOAN.    *
000600*   LOAN-TOT-AMT IS THE PRINCIPAL PLUS INTEREST, COMPUTED ONCE    *
000700*   AT ORIGINATION AND NEVER RECOMPUTED.  LOAN-PAID-SW/LOAN-STAT  *
000800*   ARE MAINTAINED TOGETHER BY PAYMENT POSTING.                   *
000900*                                                                *
001000*   MAINTENANCE                                                  *
001100*   ---------------------------------------------------------    *
001200*   03/11/88  RFH   ORIGINAL LAYOUT FOR LOAN SYSTEM CUTOVER.      *
001300*   09/09/93  RFH   ADDED LOAN-STAT TO CARRY BUSINESS STATUS      *
001400*                   SEPARATELY FROM LOAN-PAID-SW PER AUDIT REQ.   *
001500*   11/30/98  DKB   Y2K - LOAN-NUM-INST WAS ALREADY 2 DIGITS,     *
001600*                   NO DATE FIELDS LIVE ON THIS RECORD.           *
001700*   05/14/03  LMS   ADDED LOAN-RATE-PARTS REDEFINES FOR RATE      *
001800*                   EDIT ON THE NEW DISCLOSURE REPORT.            *
001900*                                                                 *
002000******************************************************************
002100 01  LOAN-REC.
002200     05  LOAN-ID                     PIC 9(09).
002300     05  LOAN-CUST-ID                PIC 9(09).
002400     05  LOAN-AMT                    PIC S9(16)V9(02).
002500     05  LOAN-INT-RATE               PIC S9V9(03).
002600     05  LOAN-TOT-AMT                PIC S9(16)V9(02).
002700     05  LOAN-NUM-INST               PIC 9(02).
002800     05  LOAN-PAID-SW                PIC X(01).
002900         88  LOAN-IS-PAID                     VALUE 'Y'.
003000         88  LOAN-NOT-PAID                    VALUE 'N'.
003100     05  LOAN-STAT                   PIC X(08).
003200     05  FILLER                      PIC X(11).
003300*
003400******************************************************************
003500*   LOAN-RATE-PARTS - ALTERNATE VIEW OF LOAN-INT-RATE SO THE      *
003600*   WHOLE-PERCENT DIGIT AND THE THREE-PLACE FRACTION CAN BE       *
003700*   EDITED SEPARATELY ON THE DISCLOSURE REPORT.                   *
003800******************************************************************
003900 01  LOAN-RATE-PARTS REDEFINES LOAN-REC.
004000     05  FILLER                      PIC X(36).
004100     05  LOAN-RATE-WHOLE             PIC S9.
004200     05  LOAN-RATE-FRACTION          PIC 9(03).
004300     05  FILLER                      PIC X(40).
