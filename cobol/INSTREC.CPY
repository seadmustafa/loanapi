000100******************************************************************
000200*                                                                *
000300*   INSTREC.CPY                                                 *
000400*                                                                *
000500*   INSTALLMENT SCHEDULE LINE.  ONE ENTRY PER DUE INSTALLMENT     *
000600*   OF A LOAN.  KEYED BY (INST-LOAN-ID, INST-NO) AND READ/        *
000700*   WRITTEN IN ASCENDING INST-DUE-DT ORDER WHEN PAYMENTS ARE      *
000800*   POSTED.  INST-DUE-DT/INST-PAY-DT ARE CCYYMMDD, NOT JULIAN.    *
000900*                                                                 *
001000*   MAINTENANCE                                                  *
001100*   ---------------------------------------------------------    *
001200*   03/11/88  RFH   ORIGINAL LAYOUT FOR LOAN SYSTEM CUTOVER.      *
001300*   09/09/93  RFH   ADDED INST-STAT ALONGSIDE INST-PAID-SW PER    *
001400*                   AUDIT REQ (SAME CHANGE AS LOANREC.CPY).      *
001500*   11/30/98  DKB   Y2K - EXPANDED INST-DUE-DT/INST-PAY-DT FROM   *
001600*                   6-DIGIT YYMMDD TO 8-DIGIT CCYYMMDD.           *
001700*   02/21/99  DKB   Y2K - CONVERTED EXISTING INSTALLMENT FILE,    *
001800*                   CENTURY WINDOW 50-99=19, 00-49=20.            *
001900*   05/14/03  LMS   ADDED INST-DUE-DT-PARTS REDEFINES FOR THE     *
002000*                   NEW PAYMENT-POSTING REPORT HEADINGS.          *
002100*                                                                 *
002200******************************************************************
002300 01  INST-REC.
002400     05  INST-LOAN-ID                PIC 9(09).
002500     05  INST-NO                     PIC 9(02).
002600     05  INST-AMT                    PIC S9(16)V9(02).
002700     05  INST-PAID-AMT               PIC S9(16)V9(02).
002800     05  INST-DUE-DT                 PIC 9(08).
002900     05  INST-PAY-DT                 PIC 9(08).
003000     05  INST-PAID-SW                PIC X(01).
003100         88  INST-IS-PAID                     VALUE 'Y'.
003200         88  INST-NOT-PAID                    VALUE 'N'.
003300     05  INST-STAT                   PIC X(08).
003400     05  FILLER                      PIC X(08).
003500*
003600******************************************************************
003700*   INST-DUE-DT-PARTS - DUE DATE BROKEN INTO CENTURY/YEAR/        *
003800*   MONTH/DAY FOR REPORT HEADING EDIT WITHOUT A DATE ROUTINE.     *
003900******************************************************************
004000 01  INST-DUE-DT-PARTS REDEFINES INST-REC.
004100     05  FILLER                      PIC X(47).
004200     05  INST-DUE-CC                 PIC 9(02).
004300     05  INST-DUE-YY                 PIC 9(02).
004400     05  INST-DUE-MM                 PIC 9(02).
004500     05  INST-DUE-DD                 PIC 9(02).
004600     05  FILLER                      PIC X(25).
