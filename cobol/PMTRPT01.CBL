000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PMTRPT01.
000300 AUTHOR.         L SOTTO.
000400 INSTALLATION.   TAMBUNTING CONSUMER LOANS - DATA CENTER.
000500 DATE-WRITTEN.   09/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - LOAN SYSTEM BATCH SUITE.
000800*
000900******************************************************************
001000*                                                                *
001100*   PMTRPT01 - PAYMENT POSTING REPORT.                           *
001200*                                                                *
001300*   READS THE PAYMENT-RESULT FILE PMTPOST01 WRITES, ONE ENTRY    *
001400*   PER PAYMENT TRANSACTION, AND PRINTS A DETAIL LINE PER         *
001500*   TRANSACTION WITH A SUB-DETAIL LINE FOR EACH INSTALLMENT       *
001600*   THAT TRANSACTION PAID.  TRANSACTIONS ARE GROUPED INTO A       *
001700*   LOAN-TOTAL LINE EVERY TIME THE LOAN ID CHANGES (A LOAN HIT    *
001800*   MORE THAN ONCE IN THE SAME RUN GETS ONE SUBTOTAL), AND A      *
001900*   GRAND TOTAL LINE CLOSES OUT THE REPORT.                       *
002000*                                                                 *
002100*   CHANGE LOG                                                    *
002200*   ---------------------------------------------------------     *
002300*   09/09/93  RFH   ORIGINAL VERSION - "LOAN RECEIVABLES REPORT"  *
002400*                   DISPLAYED TO THE BRANCH TERMINAL SCREEN, ONE  *
002500*                   COLUMN LINE PER LOAN ON FILE.                 *
002600*   11/30/98  DKB   Y2K - NO DATE FIELD ON THIS SCREEN YET, SEE    *
002700*                   04/02/03 ENTRY BELOW.                         *
002800*   04/02/03  LMS   REWRITE FOR REQUEST 03-0447 - THE OLD REPORT  *
002900*                   LISTED EVERY LOAN ON FILE REGARDLESS OF       *
003000*                   ACTIVITY.  NOW PRINTS ONLY WHAT PMTPOST01     *
003100*                   ACTUALLY POSTED THIS RUN, TO PMTRPT INSTEAD   *
003200*                   OF THE TERMINAL, WITH A RUN-DATE HEADING AND  *
003300*                   A GRAND TOTAL LINE THE OLD SCREEN NEVER HAD.  *
003400*   08/19/05  LMS   ADDED THE PER-LOAN SUBTOTAL BREAK - REQUEST   *
003500*                   05-0912 ASKED FOR ONE WHEN A LOAN IS PAID ON  *
003600*                   MORE THAN ONE TICKET IN THE SAME RUN.         *
003700*   11/14/08  RFH   PULLED THE SUB-DETAIL SUBSCRIPT, THE PRIOR-   *
003800*                   LOAN-ID HOLD AREA AND THE DAYS-MAGNITUDE      *
003900*                   WORK FIELD OUT TO 77-LEVEL SCRATCH ITEMS PER  *
004000*                   DEPT CODING STD 4.2, AND ADDED PARAGRAPH      *
004100*                   REMARKS PER QA REVIEW FINDING 08-233.         *
004200*                                                                 *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600*
004700******************************************************************
004800*   SPECIAL-NAMES - C01 DRIVES TOP-OF-FORM FOR THE REPORT HEADING *
004900*   AT THE TOP OF EACH RUN'S PRINTOUT.                            *
005000******************************************************************
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    PAYRESI IS THE RESULT FILE PMTPOST01 WROTE THIS RUN - ONE
005600*    ENTRY PER TRANSACTION IT POSTED.
005700     SELECT PAYMENT-RESULT-FILE ASSIGN TO PAYRESI.
005800*    PMTRPT IS THE PRINTED REPORT, LINE SEQUENTIAL SO IT CAN GO
005900*    TO A PRINTER OR BE VIEWED ONLINE WITHOUT CHANGE.
006000     SELECT PRINT-FILE          ASSIGN TO PMTRPT
006100                                ORGANIZATION LINE SEQUENTIAL.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  PAYMENT-RESULT-FILE.
006500     COPY PAYRES.
006600 FD  PRINT-FILE.
006700 01  PRINT-LINE                  PIC X(80).
006800 WORKING-STORAGE SECTION.
006900*
007000******************************************************************
007100*   77-LEVEL SCRATCH ITEMS - THE SUB-DETAIL LOOP SUBSCRIPT, THE   *
007200*   PRIOR-TRANSACTION LOAN-ID HOLD AREA THAT DRIVES THE CONTROL   *
007300*   BREAK, AND THE EARLY/LATE DAYS WORK FIELD.  NONE OF THE       *
007400*   THREE BELONGS TO A RECORD LAYOUT, SO THEY STAND ALONE RATHER  *
007500*   THAN RIDE INSIDE A GROUP - SAME HABIT AS THE OLD TERMINAL     *
007600*   PROGRAMS' RCTR ITEM.                                          *
007700******************************************************************
007800 77  WS-TRANS-SUB            PIC 9(02)    COMP.
007900 77  WS-PREV-LOAN-ID         PIC 9(09).
008000 77  WS-DAYS-MAGNITUDE       PIC S9(04).
008100*
008200 01  WS-PGM-SWITCHES.
008300*    WS-HAVE-PREV-SW TELLS 2000 WHETHER A LOAN GROUP IS ALREADY
008400*    OPEN - THE VERY FIRST TRANSACTION ON THE FILE HAS NONE.
008500     05  WS-EOF-PRES-SW          PIC X(01)    VALUE 'N'.
008600         88  WS-EOF-PRES                      VALUE 'Y'.
008700     05  WS-HAVE-PREV-SW         PIC X(01)    VALUE 'N'.
008800         88  WS-HAVE-PREV-LOAN                VALUE 'Y'.
008900     05  FILLER                  PIC X(04).
009000*
009100 01  WS-COUNTERS.
009200*    WS-TRANS-COUNT IS TRANSACTIONS PRINTED THIS RUN; WS-LOANS-
009300*    PAID-OFF IS HOW MANY OF THEM CLOSED OUT THEIR LOAN.
009400     05  WS-TRANS-COUNT          PIC 9(07)    COMP.
009500     05  WS-LOANS-PAID-OFF       PIC 9(07)    COMP.
009600     05  FILLER                  PIC X(04).
009700*
009800******************************************************************
009900*   WS-AMOUNT-WORK - RUNNING LOAN SUBTOTAL AND REPORT GRAND       *
010000*   TOTAL.  BOTH ARE ACCUMULATED FROM PRES-TOTAL-PAID, NOT FROM   *
010100*   THE SCHEDULED INSTALLMENT AMOUNTS.                            *
010200******************************************************************
010300 01  WS-AMOUNT-WORK.
010400     05  WS-LOAN-SUBTOTAL        PIC S9(16)V9(02).
010500     05  WS-GRAND-TOTAL-PAID     PIC S9(16)V9(02).
010600     05  FILLER                  PIC X(04).
010700*
010800******************************************************************
010900*   WS-RUN-DATE-WORK - TODAY'S DATE FOR THE REPORT HEADING,       *
011000*   BROKEN INTO PARTS SO IT CAN BE EDITED MM/DD/CCYY WITHOUT A    *
011100*   DATE INTRINSIC.                                               *
011200******************************************************************
011300 01  WS-RUN-DATE-WORK.
011400     05  WS-RUN-DATE             PIC 9(08).
011500     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
011600         10  WS-RD-CCYY          PIC 9(04).
011700         10  WS-RD-MM            PIC 9(02).
011800         10  WS-RD-DD            PIC 9(02).
011900     05  FILLER                  PIC X(04).
012000*
012100******************************************************************
012200*   WS-DUE-DATE-WORK - SAME TREATMENT FOR EACH INSTALLMENT'S DUE  *
012300*   DATE ON THE SUB-DETAIL LINE.                                  *
012400******************************************************************
012500 01  WS-DUE-DATE-WORK.
012600     05  WS-DUE-DATE             PIC 9(08).
012700     05  WS-DUE-DATE-PARTS REDEFINES WS-DUE-DATE.
012800         10  WS-DD-CCYY          PIC 9(04).
012900         10  WS-DD-MM            PIC 9(02).
013000         10  WS-DD-DD            PIC 9(02).
013100     05  FILLER                  PIC X(04).
013200*
013300******************************************************************
013400*   WS-HEADER-LINE1/2/3 - REPORT HEADING - COMPANY NAME, RUN      *
013500*   DATE, AND THE COLUMN CAPTIONS PRINTED ABOVE THE FIRST DETAIL  *
013600*   LINE.                                                         *
013700******************************************************************
013800 01  WS-HEADER-LINE1.
013900     05  FILLER                  PIC X(25)    VALUE SPACE.
014000     05  FILLER                  PIC X(25)
014100                        VALUE 'TAMBUNTING CONSUMER LOANS'.
014200     05  FILLER                  PIC X(30)    VALUE SPACE.
014300 01  WS-HEADER-LINE2.
014400     05  FILLER                  PIC X(22)    VALUE SPACE.
014500     05  FILLER                  PIC X(26)
014600                VALUE 'PAYMENT POSTING REPORT - '.
014700     05  WH2-MM                  PIC 99.
014800     05  FILLER                  PIC X(01)    VALUE '/'.
014900     05  WH2-DD                  PIC 99.
015000     05  FILLER                  PIC X(01)    VALUE '/'.
015100     05  WH2-CCYY                PIC 9999.
015200     05  FILLER                  PIC X(22)    VALUE SPACE.
015300 01  WS-HEADER-LINE3.
015400     05  FILLER                  PIC X(01)    VALUE SPACE.
015500     05  FILLER                  PIC X(06)
015600                        VALUE 'LOAN'.
015700     05  FILLER                  PIC X(05)    VALUE SPACE.
015800     05  FILLER                  PIC X(12)    VALUE 'TOTAL PAID'.
015900     05  FILLER                  PIC X(03)    VALUE SPACE.
016000     05  FILLER                  PIC X(06)    VALUE 'INSTS'.
016100     05  FILLER                  PIC X(04)    VALUE SPACE.
016200     05  FILLER                  PIC X(10)    VALUE 'FULLY PD'.
016300     05  FILLER                  PIC X(33)    VALUE SPACE.
016400*
016500******************************************************************
016600*   WS-DETAIL-LINE - ONE LINE PER PAYMENT TRANSACTION.  THE       *
016700*   SHORT VIEW IS USED WHEN THE TRANSACTION POSTED NO             *
016800*   INSTALLMENTS AT ALL (PAYABILITY WINDOW OR INSUFFICIENT        *
016900*   AMOUNT STOPPED IT BEFORE ANY WERE PAID).                      *
017000******************************************************************
017100 01  WS-DETAIL-LINE.
017200     05  FILLER                  PIC X(01)    VALUE SPACE.
017300     05  WD-LOAN-ID              PIC Z(08)9.
017400     05  FILLER                  PIC X(02)    VALUE SPACE.
017500     05  WD-TOTAL-PAID           PIC Z(14)9.99.
017600     05  FILLER                  PIC X(02)    VALUE SPACE.
017700     05  WD-INST-COUNT           PIC Z9.
017800     05  FILLER                  PIC X(04)    VALUE SPACE.
017900     05  WD-FULLY-PAID           PIC X(01).
018000     05  FILLER                  PIC X(41)    VALUE SPACE.
018100 01  WS-DETAIL-LINE-SHORT REDEFINES WS-DETAIL-LINE.
018200     05  WDS-TEXT                PIC X(80).
018300*
018400******************************************************************
018500*   WS-SUBDETAIL-LINE - ONE LINE PER INSTALLMENT A TRANSACTION    *
018600*   ACTUALLY PAID - INSTALLMENT NUMBER, DUE DATE, SCHEDULED AND   *
018700*   ADJUSTED PAID AMOUNT, AND THE EARLY/LATE/ON-TIME LABEL WITH   *
018800*   ITS DAY COUNT.                                                *
018900******************************************************************
019000 01  WS-SUBDETAIL-LINE.
019100     05  FILLER                  PIC X(06)    VALUE SPACE.
019200     05  WS-INST-NO              PIC Z9.
019300     05  FILLER                  PIC X(03)    VALUE SPACE.
019400     05  WS-DUE-DT-EDIT.
019500         10  WS-DD-MM-E          PIC 99.
019600         10  FILLER              PIC X(01)    VALUE '/'.
019700         10  WS-DD-DD-E          PIC 99.
019800         10  FILLER              PIC X(01)    VALUE '/'.
019900         10  WS-DD-CCYY-E        PIC 9999.
020000     05  FILLER                  PIC X(02)    VALUE SPACE.
020100     05  WS-SCHED-AMT            PIC Z(14)9.99.
020200     05  FILLER                  PIC X(02)    VALUE SPACE.
020300     05  WS-PAID-AMT             PIC Z(14)9.99.
020400     05  FILLER                  PIC X(02)    VALUE SPACE.
020500     05  WS-DAYS-LABEL           PIC X(09).
020600     05  WS-DAYS-COUNT           PIC Z9.
020700     05  FILLER                  PIC X(06)    VALUE SPACE.
020800*
020900 01  WS-LOAN-TOTAL-LINE.
021000     05  FILLER                  PIC X(03)    VALUE SPACE.
021100     05  FILLER                  PIC X(05)    VALUE 'LOAN'.
021200     05  WT-LOAN-ID              PIC Z(08)9.
021300     05  FILLER                  PIC X(02)    VALUE SPACE.
021400     05  FILLER                  PIC X(06)    VALUE 'TOTAL '.
021500     05  WT-SUBTOTAL             PIC Z(14)9.99.
021600     05  FILLER                  PIC X(37)    VALUE SPACE.
021700*
021800 01  WS-GRAND-TOTAL-LINE.
021900     05  FILLER                  PIC X(03)    VALUE SPACE.
022000     05  FILLER                  PIC X(22)
022100                   VALUE 'TOTAL COLLECTED THIS RUN '.
022200     05  WG-GRAND-TOTAL          PIC Z(14)9.99.
022300     05  FILLER                  PIC X(37)    VALUE SPACE.
022400 01  WS-GRAND-TOTAL-LINE2.
022500     05  FILLER                  PIC X(03)    VALUE SPACE.
022600     05  FILLER                  PIC X(22)
022700                   VALUE 'LOANS PAID OFF THIS RUN   '.
022800     05  WG-PAID-OFF-COUNT       PIC Z(06)9.
022900     05  FILLER                  PIC X(48)    VALUE SPACE.
023000*
023100 PROCEDURE DIVISION.
023200******************************************************************
023300*   0000-MAIN-CONTROL - TOP-LEVEL FLOW: PRINT THE HEADING, PRINT  *
023400*   EVERY TRANSACTION ON PAYRESI WITH ITS CONTROL-BREAK LOAN      *
023500*   TOTALS, FLUSH THE FINAL LOAN'S TOTAL, THEN PRINT THE GRAND    *
023600*   TOTAL LINES.                                                  *
023700******************************************************************
023800 0000-MAIN-CONTROL.
023900     PERFORM 1000-INITIALIZE-RTN.
024000     PERFORM 2000-PRINT-TRANSACTION-RTN THRU 2000-EXIT
024100         UNTIL WS-EOF-PRES.
024200     IF WS-HAVE-PREV-LOAN
024300         PERFORM 2900-PRINT-LOAN-TOTAL-RTN.
024400     PERFORM 3000-PRINT-GRAND-TOTAL-RTN.
024500     PERFORM 9000-TERMINATE-RTN.
024600*
024700******************************************************************
024800*   1000-INITIALIZE-RTN - ZEROES THE RUN COUNTERS AND TOTALS,     *
024900*   GETS TODAY'S DATE FOR THE HEADING, OPENS THE TWO FILES THIS   *
025000*   RUN USES, PRINTS THE HEADING, AND PRIMES THE FIRST READ.      *
025100******************************************************************
025200 1000-INITIALIZE-RTN.
025300     MOVE 0 TO WS-TRANS-COUNT WS-LOANS-PAID-OFF.
025400     MOVE 0 TO WS-LOAN-SUBTOTAL WS-GRAND-TOTAL-PAID.
025500     MOVE 0 TO WS-PREV-LOAN-ID.
025600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
025700     OPEN INPUT PAYMENT-RESULT-FILE.
025800     OPEN OUTPUT PRINT-FILE.
025900     PERFORM 1100-PRINT-REPORT-HEADER-RTN.
026000     PERFORM 8100-READ-PRES-RTN.
026100 1000-EXIT.
026200     EXIT.
026300*
026400******************************************************************
026500*   1100-PRINT-REPORT-HEADER-RTN - THREE FIXED HEADING LINES -    *
026600*   COMPANY NAME, REPORT TITLE WITH THE RUN DATE, AND COLUMN      *
026700*   CAPTIONS - PRINTED ONCE AT TOP-OF-FORM.                       *
026800******************************************************************
026900 1100-PRINT-REPORT-HEADER-RTN.
027000     MOVE WS-RD-MM   TO WH2-MM.
027100     MOVE WS-RD-DD   TO WH2-DD.
027200     MOVE WS-RD-CCYY TO WH2-CCYY.
027300     MOVE WS-HEADER-LINE1 TO PRINT-LINE.
027400     WRITE PRINT-LINE AFTER ADVANCING C01.
027500     MOVE WS-HEADER-LINE2 TO PRINT-LINE.
027600     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
027700     MOVE WS-HEADER-LINE3 TO PRINT-LINE.
027800     WRITE PRINT-LINE AFTER ADVANCING 2 LINES.
027900*
028000******************************************************************
028100*   2000-PRINT-TRANSACTION-RTN - ONE PRES-REC PER TRANSACTION.    *
028200*   A LOAN-TOTAL LINE CLOSES OUT THE PRIOR GROUP EVERY TIME THE   *
028300*   LOAN ID ON THE FILE CHANGES.                                  *
028400******************************************************************
028500 2000-PRINT-TRANSACTION-RTN.
028600     IF WS-HAVE-PREV-LOAN
028700         AND PRES-LOAN-ID NOT = WS-PREV-LOAN-ID
028800         PERFORM 2900-PRINT-LOAN-TOTAL-RTN.
028900     IF NOT WS-HAVE-PREV-LOAN
029000         OR PRES-LOAN-ID NOT = WS-PREV-LOAN-ID
029100         MOVE 0 TO WS-LOAN-SUBTOTAL
029200         MOVE PRES-LOAN-ID TO WS-PREV-LOAN-ID
029300         MOVE 'Y' TO WS-HAVE-PREV-SW.
029400     PERFORM 2100-PRINT-DETAIL-RTN.
029500     PERFORM 2200-PRINT-SUBDETAILS-RTN THRU 2200-EXIT.
029600     ADD PRES-TOTAL-PAID TO WS-LOAN-SUBTOTAL.
029700     ADD PRES-TOTAL-PAID TO WS-GRAND-TOTAL-PAID.
029800     ADD 1 TO WS-TRANS-COUNT.
029900     IF PRES-FULLY-PAID-SW = 'Y'
030000         ADD 1 TO WS-LOANS-PAID-OFF.
030100     PERFORM 8100-READ-PRES-RTN.
030200 2000-EXIT.
030300     EXIT.
030400*
030500******************************************************************
030600*   2100-PRINT-DETAIL-RTN - ONE TRANSACTION'S SUMMARY LINE -      *
030700*   LOAN-ID, TOTAL PAID, HOW MANY INSTALLMENTS IT COVERED, AND    *
030800*   WHETHER IT LEFT THE LOAN FULLY PAID.  A TRANSACTION THAT      *
030900*   POSTED NOTHING GETS AN EXPLANATORY LINE INSTEAD.              *
031000******************************************************************
031100 2100-PRINT-DETAIL-RTN.
031200     IF PRES-INST-COUNT = 0
031300         MOVE SPACES TO WS-DETAIL-LINE-SHORT
031400         MOVE '     (NO INSTALLMENTS POSTED ON THIS TRANSACTION)'
031500                                      TO WDS-TEXT
031600         MOVE WS-DETAIL-LINE-SHORT    TO PRINT-LINE
031700     ELSE
031800         MOVE SPACES TO WS-DETAIL-LINE
031900         MOVE PRES-LOAN-ID      TO WD-LOAN-ID
032000         MOVE PRES-TOTAL-PAID   TO WD-TOTAL-PAID
032100         MOVE PRES-INST-COUNT   TO WD-INST-COUNT
032200         MOVE PRES-FULLY-PAID-SW TO WD-FULLY-PAID
032300         MOVE WS-DETAIL-LINE    TO PRINT-LINE.
032400     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
032500*
032600******************************************************************
032700*   2200-PRINT-SUBDETAILS-RTN - ONE SUB-DETAIL LINE PER           *
032800*   INSTALLMENT THIS TRANSACTION PAID, IN THE ORDER PMTPOST01     *
032900*   RECORDED THEM (OLDEST DUE DATE FIRST).                        *
033000******************************************************************
033100 2200-PRINT-SUBDETAILS-RTN.
033200     PERFORM 2210-PRINT-ONE-SUBDETAIL-RTN
033300         VARYING WS-TRANS-SUB FROM 1 BY 1
033400             UNTIL WS-TRANS-SUB > PRES-INST-COUNT.
033500 2200-EXIT.
033600     EXIT.
033700*
033800******************************************************************
033900*   2210-PRINT-ONE-SUBDETAIL-RTN - PRES-INST-DAYS-DIFF IS         *
034000*   POSITIVE WHEN THE INSTALLMENT WAS PAID EARLY (DISCOUNTED),    *
034100*   NEGATIVE WHEN PAID LATE (PENALIZED), ZERO WHEN ON TIME.        *
034200******************************************************************
034300 2210-PRINT-ONE-SUBDETAIL-RTN.
034400     MOVE SPACES TO WS-SUBDETAIL-LINE.
034500     MOVE PRES-INST-NO (WS-TRANS-SUB) TO WS-INST-NO.
034600     MOVE PRES-INST-DUE-DT (WS-TRANS-SUB) TO WS-DUE-DATE.
034700     MOVE WS-DD-MM   TO WS-DD-MM-E.
034800     MOVE WS-DD-DD   TO WS-DD-DD-E.
034900     MOVE WS-DD-CCYY TO WS-DD-CCYY-E.
035000     MOVE PRES-INST-SCHED-AMT (WS-TRANS-SUB) TO WS-SCHED-AMT.
035100     MOVE PRES-INST-PAID-AMT  (WS-TRANS-SUB) TO WS-PAID-AMT.
035200     IF PRES-INST-DAYS-DIFF (WS-TRANS-SUB) > 0
035300         MOVE PRES-INST-DAYS-DIFF (WS-TRANS-SUB)
035400             TO WS-DAYS-MAGNITUDE
035500         MOVE 'EARLY    '  TO WS-DAYS-LABEL
035600     ELSE
035700         IF PRES-INST-DAYS-DIFF (WS-TRANS-SUB) < 0
035800             COMPUTE WS-DAYS-MAGNITUDE =
035900                     PRES-INST-DAYS-DIFF (WS-TRANS-SUB) * -1
036000             MOVE 'LATE     ' TO WS-DAYS-LABEL
036100         ELSE
036200             MOVE 0 TO WS-DAYS-MAGNITUDE
036300             MOVE 'ON TIME  ' TO WS-DAYS-LABEL.
036400     MOVE WS-DAYS-MAGNITUDE TO WS-DAYS-COUNT.
036500     MOVE WS-SUBDETAIL-LINE TO PRINT-LINE.
036600     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
036700*
036800******************************************************************
036900*   2900-PRINT-LOAN-TOTAL-RTN - ONE SUBTOTAL LINE FOR THE LOAN    *
037000*   THAT WAS JUST FLUSHED OUT OF WS-PREV-LOAN-ID - THE AMOUNT     *
037100*   COLLECTED ON IT ACROSS EVERY TRANSACTION THIS RUN.             *
037200******************************************************************
037300 2900-PRINT-LOAN-TOTAL-RTN.
037400     MOVE SPACES TO WS-LOAN-TOTAL-LINE.
037500     MOVE WS-PREV-LOAN-ID  TO WT-LOAN-ID.
037600     MOVE WS-LOAN-SUBTOTAL TO WT-SUBTOTAL.
037700     MOVE WS-LOAN-TOTAL-LINE TO PRINT-LINE.
037800     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
037900*
038000******************************************************************
038100*   3000-PRINT-GRAND-TOTAL-RTN - TWO CLOSING LINES - TOTAL        *
038200*   COLLECTED ACROSS THE WHOLE RUN, AND HOW MANY LOANS IT PAID    *
038300*   OFF ENTIRELY.                                                 *
038400******************************************************************
038500 3000-PRINT-GRAND-TOTAL-RTN.
038600     MOVE SPACES TO WS-GRAND-TOTAL-LINE.
038700     MOVE WS-GRAND-TOTAL-PAID TO WG-GRAND-TOTAL.
038800     MOVE WS-GRAND-TOTAL-LINE TO PRINT-LINE.
038900     WRITE PRINT-LINE AFTER ADVANCING 2 LINES.
039000     MOVE SPACES TO WS-GRAND-TOTAL-LINE2.
039100     MOVE WS-LOANS-PAID-OFF TO WG-PAID-OFF-COUNT.
039200     MOVE WS-GRAND-TOTAL-LINE2 TO PRINT-LINE.
039300     WRITE PRINT-LINE AFTER ADVANCING 1 LINE.
039400*
039500******************************************************************
039600*   8100-READ-PRES-RTN - READS THE NEXT PAYMENT-RESULT RECORD,    *
039700*   SETTING THE EOF SWITCH THAT 0000-MAIN-CONTROL TESTS.         *
039800******************************************************************
039900 8100-READ-PRES-RTN.
040000     READ PAYMENT-RESULT-FILE
040100         AT END
040200             MOVE 'Y' TO WS-EOF-PRES-SW.
040300*
040400******************************************************************
040500*   9000-TERMINATE-RTN - CLOSES THE REMAINING OPEN FILES,         *
040600*   DISPLAYS THE RUN'S TRANSACTION COUNT FOR THE OPERATOR AND     *
040700*   ENDS THE JOB STEP.                                            *
040800******************************************************************
040900 9000-TERMINATE-RTN.
041000     CLOSE PAYMENT-RESULT-FILE PRINT-FILE.
041100     DISPLAY 'PMTRPT01 - TRANSACTIONS PRINTED ' WS-TRANS-COUNT.
041200     STOP RUN.
