000100******************************************************************
000200*                                                                *
000300*   CUSTREC.CPY                                                 *
000400*                                                                *
000500*   CUSTOMER MASTER RECORD LAYOUT.  ONE ENTRY PER BORROWER.      *
000600*   CARRIES THE CUSTOMER'S TOTAL CREDIT LIMIT AND THE PORTION    *
000700*   OF THAT LIMIT CURRENTLY TIED UP IN ACTIVE LOANS (CUST-USED-  *
000800*   CR).  LOAN ORIGINATION ADDS TO CUST-USED-CR, INSTALLMENT     *
000900*   PAYMENT POSTING SUBTRACTS FROM IT.                           *
001000*                                                                *
001100*   MAINTENANCE                                                 *
001200*   ---------------------------------------------------------   *
001300*   03/11/88  RFH   ORIGINAL LAYOUT FOR LOAN SYSTEM CUTOVER.     *
001400*   07/02/91  RFH   WIDENED CUST-NAME/CUST-SURNAME FROM X(20)    *
001500*                   TO X(30) PER MKTG REQUEST 91-118.            *
001600*   11/30/98  DKB   Y2K - CONFIRMED DATE FIELDS ELSEWHERE ARE    *
001700*                   ALREADY CCYYMMDD, NO CHANGE NEEDED HERE.     *
001800*   05/14/03  LMS   ADDED CUST-FULL-NAME REDEFINES FOR STATEMENT *
001900*                   PRINT PROGRAM, REQUEST 03-0447.              *
002000*                                                                *
002100******************************************************************
002200 01  CUST-REC.
002300     05  CUST-ID                     PIC 9(09).
002400     05  CUST-PERSON-NAME.
002500         10  CUST-NAME               PIC X(30).
002600         10  CUST-SURNAME            PIC X(30).
002700     05  CUST-CR-LIMIT               PIC S9(16)V9(02).
002800     05  CUST-USED-CR                PIC S9(16)V9(02).
002900     05  FILLER                      PIC X(15).
003000*
003100******************************************************************
003200*   CUST-FULL-NAME - ALTERNATE ONE-FIELD VIEW OF THE NAME BLOCK  *
003300*   FOR PROGRAMS THAT PRINT NAME+SURNAME AS A SINGLE COLUMN.     *
003400******************************************************************
003500 01  CUST-FULL-NAME-VIEW REDEFINES CUST-REC.
003600     05  FILLER                      PIC X(09).
003700     05  CUST-FULL-NAME              PIC X(60).
003800     05  FILLER                      PIC X(51).
