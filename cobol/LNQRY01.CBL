000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LNQRY01.
000300 AUTHOR.         L SOTTO.
000400 INSTALLATION.   TAMBUNTING CONSUMER LOANS - DATA CENTER.
000500 DATE-WRITTEN.   09/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - LOAN SYSTEM BATCH SUITE.
000800*
000900******************************************************************
001000*                                                                *
001100*   LNQRY01 - LOAN / INSTALLMENT LISTING.                        *
001200*                                                                *
001300*   READS ONE SELECTION CARD FROM QRYPARM (CUSTOMER ID REQUIRED, *
001400*   TERM AND PAID-FLAG FILTERS OPTIONAL), THEN LISTS EVERY LOAN  *
001500*   ON LOANMAST THAT MATCHES AND EVERY INSTALLMENT OF EACH       *
001600*   MATCHING LOAN.  THIS IS A READ-ONLY EXTRACT - NO FIELD ON    *
001700*   LOANMAST OR INSTMAST IS EVER CHANGED BY THIS PROGRAM.        *
001800*                                                                *
001900*   CHANGE LOG                                                   *
002000*   ---------------------------------------------------------    *
002100*   09/09/93  RFH   ORIGINAL VERSION - BRANCH COUNTER VIEWING     *
002200*                   SCREEN, ONE CUSTOMER'S LOANS AT A TIME.      *
002300*   11/30/98  DKB   Y2K - NO DATE FIELD ON THIS SCREEN YET, SEE   *
002400*                   04/02/03 ENTRY BELOW.                        *
002500*   04/02/03  LMS   REWRITE FOR REQUEST 03-0447 - DROPPED THE     *
002600*                   BRANCH COUNTER SCREEN, NOW A BATCH LISTING    *
002700*                   RUN DRIVEN BY A QRYPARM CONTROL CARD AND      *
002800*                   PRINTING TO LOANLIST INSTEAD OF THE TERMINAL. *
002900*                   PICKED UP THE DUE DATE AND ADJUSTED-PAID      *
003000*                   COLUMNS ON THE INSTALLMENT LINE.              *
003100*   11/14/08  RFH   PULLED THE INSTALLMENT-TABLE SUBSCRIPT AND    *
003200*                   THE LOANS-LISTED COUNTER OUT TO 77-LEVEL      *
003300*                   SCRATCH ITEMS PER DEPT CODING STD 4.2, AND    *
003400*                   ADDED PARAGRAPH REMARKS PER QA REVIEW         *
003500*                   FINDING 08-233.                               *
003600*                                                                 *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000*
004100******************************************************************
004200*   SPECIAL-NAMES CARRIED HERE PER SHOP STANDARD EVEN THOUGH THIS *
004300*   PROGRAM'S REPORT IS LINE SEQUENTIAL, NOT CHANNEL-CONTROLLED - *
004400*   SAME BOILERPLATE AS THE REST OF THE LOAN SYSTEM BATCH SUITE.  *
004500******************************************************************
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    QRYPARM IS ONE CONTROL CARD - CUSTOMER ID, OPTIONAL TERM
005100*    FILTER, OPTIONAL PAID/UNPAID FILTER.
005200     SELECT QRYPARM-FILE      ASSIGN TO QRYPARM
005300                              ORGANIZATION LINE SEQUENTIAL.
005400     SELECT LOAN-FILE         ASSIGN TO LOANMAST.
005500     SELECT INSTALLMENT-FILE  ASSIGN TO INSTMAST.
005600*    LOANLIST IS THE PRINTED-STYLE LISTING, LINE SEQUENTIAL SO IT
005700*    CAN BE ROUTED TO A PRINTER OR VIEWED ONLINE WITHOUT CHANGE.
005800     SELECT LOAN-LIST-REPORT  ASSIGN TO LOANLIST
005900                              ORGANIZATION LINE SEQUENTIAL.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  QRYPARM-FILE.
006300     COPY QRYPARM.
006400 FD  LOAN-FILE.
006500     COPY LOANREC.
006600 FD  INSTALLMENT-FILE.
006700     COPY INSTREC.
006800 FD  LOAN-LIST-REPORT.
006900 01  LOAN-LIST-LINE              PIC X(80).
007000 WORKING-STORAGE SECTION.
007100*
007200******************************************************************
007300*   77-LEVEL SCRATCH ITEMS - THE INSTALLMENT-TABLE SUBSCRIPT AND  *
007400*   THE RUN'S LOANS-LISTED COUNT.  NEITHER ONE IS PART OF ANY     *
007500*   RECORD LAYOUT, SO THEY STAND ALONE RATHER THAN RIDE INSIDE A  *
007600*   GROUP - SAME HABIT AS THE OLD TERMINAL PROGRAMS' RCTR ITEM.   *
007700******************************************************************
007800 77  WS-INST-SUB             PIC 9(05)    COMP.
007900 77  WS-LOANS-LISTED         PIC 9(07)    COMP.
008000*
008100 01  WS-PGM-SWITCHES.
008200*    EOF FLAGS FOR THE TWO INPUT FILES, THE PER-LOAN MATCH FLAG
008300*    AND THE PER-LOAN "ANY INSTALLMENTS PRINTED YET" FLAG.
008400     05  WS-EOF-LOAN-SW          PIC X(01)    VALUE 'N'.
008500         88  WS-EOF-LOAN                      VALUE 'Y'.
008600     05  WS-EOF-INST-SW          PIC X(01)    VALUE 'N'.
008700         88  WS-EOF-INST                      VALUE 'Y'.
008800     05  WS-LOAN-MATCH-SW        PIC X(01)    VALUE 'N'.
008900         88  WS-LOAN-MATCHES                  VALUE 'Y'.
009000     05  WS-ANY-INST-SW          PIC X(01)    VALUE 'N'.
009100         88  WS-ANY-INST-FOUND                VALUE 'Y'.
009200     05  FILLER                  PIC X(04).
009300*
009400 01  WS-COUNTERS.
009500*    WS-INST-TBL-COUNT IS HOW MANY ROWS OF WS-INST-TABLE BELOW
009600*    ARE ACTUALLY LOADED - THE TABLE ITSELF IS SIZED FOR THE
009700*    WORST-CASE INSTALLMENT FILE, NOT EVERY SLOT IS USED EVERY RUN.
009800     05  WS-INST-TBL-COUNT       PIC 9(05)    COMP.
009900     05  FILLER                  PIC X(04).
010000*
010100******************************************************************
010200*   WS-INST-TABLE - WHOLE INSTALLMENT FILE HELD IN CORE.  THIS   *
010300*   SHOP HAS NO ISAM ON THIS BOX, SO EACH LISTED LOAN'S           *
010400*   INSTALLMENTS ARE FOUND BY SCANNING THIS TABLE RATHER THAN    *
010500*   A KEYED READ AGAINST INSTMAST.                                *
010600******************************************************************
010700 01  WS-INST-TABLE.
010800     05  WS-IT-ENTRY OCCURS 5000 TIMES
010900                     INDEXED BY WS-IT-IX.
011000         10  WS-IT-LOAN-ID       PIC 9(09).
011100         10  WS-IT-NO            PIC 9(02).
011200         10  WS-IT-AMT           PIC S9(16)V9(02).
011300         10  WS-IT-PAID-AMT      PIC S9(16)V9(02).
011400         10  WS-IT-DUE-DT        PIC 9(08).
011500         10  WS-IT-PAID-SW       PIC X(01).
011600         10  FILLER              PIC X(05).
011700*
011800 01  WS-QUERY-PARM.
011900*    THE CONTROL CARD'S THREE FIELDS, COPIED OUT OF QP-REC SO THE
012000*    CARD RECORD ITSELF CAN BE CLOSED BEFORE THE MAIN LOOP STARTS.
012100     05  WS-QP-CUST-ID           PIC 9(09).
012200     05  WS-QP-NUM-INST          PIC 9(02).
012300     05  WS-QP-PAID-SW           PIC X(01).
012400     05  FILLER                  PIC X(04).
012500*
012600******************************************************************
012700*   WS-LOAN-LINE / WS-INST-LINE - REPORT DETAIL LINES.  THE      *
012800*   ALTERNATE NO-INTEREST-COLUMN VIEW (WS-LOAN-LINE-SHORT) IS     *
012900*   USED WHEN A LOAN IS LISTED WITH ZERO MATCHING INSTALLMENTS.  *
013000******************************************************************
013100 01  WS-LOAN-LINE.
013200     05  FILLER                  PIC X(01)    VALUE SPACE.
013300     05  WL-LOAN-ID              PIC Z(08)9.
013400     05  FILLER                  PIC X(02)    VALUE SPACE.
013500     05  WL-CUST-ID              PIC Z(08)9.
013600     05  FILLER                  PIC X(02)    VALUE SPACE.
013700     05  WL-TOT-AMT              PIC Z(14)9.99.
013800     05  FILLER                  PIC X(02)    VALUE SPACE.
013900     05  WL-NUM-INST             PIC Z9.
014000     05  FILLER                  PIC X(02)    VALUE SPACE.
014100     05  WL-STAT                 PIC X(08).
014200     05  FILLER                  PIC X(18)    VALUE SPACE.
014300 01  WS-LOAN-LINE-SHORT REDEFINES WS-LOAN-LINE.
014400     05  WLS-TEXT                PIC X(80).
014500*
014600 01  WS-INST-LINE.
014700     05  FILLER                  PIC X(04)    VALUE SPACE.
014800     05  WI-INST-NO              PIC Z9.
014900     05  FILLER                  PIC X(02)    VALUE SPACE.
015000     05  WI-DUE-DT               PIC 9(08).
015100     05  FILLER                  PIC X(02)    VALUE SPACE.
015200     05  WI-AMT                  PIC Z(14)9.99.
015300     05  FILLER                  PIC X(02)    VALUE SPACE.
015400     05  WI-PAID-AMT             PIC Z(14)9.99.
015500     05  FILLER                  PIC X(02)    VALUE SPACE.
015600     05  WI-PAID-SW              PIC X(01).
015700     05  FILLER                  PIC X(25)    VALUE SPACE.
015800*
015900 PROCEDURE DIVISION.
016000******************************************************************
016100*   0000-MAIN-CONTROL - TOP-LEVEL FLOW: READ THE CONTROL CARD AND *
016200*   LOAD THE INSTALLMENT TABLE, THEN WALK LOANMAST ONCE PRINTING  *
016300*   EVERY LOAN THAT MATCHES THE CARD'S FILTERS.                  *
016400******************************************************************
016500 0000-MAIN-CONTROL.
016600     PERFORM 1000-INITIALIZE-RTN.
016700     PERFORM 2000-LIST-LOANS-RTN THRU 2000-EXIT
016800         UNTIL WS-EOF-LOAN.
016900     PERFORM 9000-TERMINATE-RTN.
017000*
017100******************************************************************
017200*   1000-INITIALIZE-RTN - READS THE ONE QRYPARM CONTROL CARD (NO  *
017300*   CARD AT ALL MEANS "LIST NOTHING" - CUST-ID COMES BACK ZERO    *
017400*   AND WILL NEVER MATCH A REAL LOAN), LOADS THE IN-CORE          *
017500*   INSTALLMENT TABLE, THEN OPENS THE FILES THE MAIN LOOP USES    *
017600*   AND PRIMES THE FIRST LOANMAST READ.                           *
017700******************************************************************
017800 1000-INITIALIZE-RTN.
017900     MOVE 0 TO WS-INST-TBL-COUNT WS-LOANS-LISTED.
018000     OPEN INPUT QRYPARM-FILE.
018100     READ QRYPARM-FILE
018200         AT END
018300             MOVE 0 TO QP-CUST-ID QP-NUM-INST
018400             MOVE SPACE TO QP-PAID-SW.
018500     MOVE QP-CUST-ID   TO WS-QP-CUST-ID.
018600     MOVE QP-NUM-INST  TO WS-QP-NUM-INST.
018700     MOVE QP-PAID-SW   TO WS-QP-PAID-SW.
018800     CLOSE QRYPARM-FILE.
018900     OPEN INPUT INSTALLMENT-FILE.
019000     PERFORM 1100-LOAD-INST-TABLE-RTN THRU 1100-EXIT
019100         UNTIL WS-EOF-INST.
019200     CLOSE INSTALLMENT-FILE.
019300     OPEN INPUT LOAN-FILE.
019400     OPEN OUTPUT LOAN-LIST-REPORT.
019500     MOVE 'LOAN AND INSTALLMENT LISTING' TO LOAN-LIST-LINE.
019600     WRITE LOAN-LIST-LINE.
019700     PERFORM 8100-READ-LOAN-RTN.
019800 1000-EXIT.
019900     EXIT.
020000*
020100******************************************************************
020200*   1100-LOAD-INST-TABLE-RTN - ONE PASS OF INSTMAST INTO          *
020300*   WS-INST-TABLE.  THE MAIN LOOP BELOW NEVER READS INSTMAST      *
020400*   AGAIN - IT SCANS THIS IN-CORE COPY FOR EACH LOAN IT PRINTS.   *
020500******************************************************************
020600 1100-LOAD-INST-TABLE-RTN.
020700     READ INSTALLMENT-FILE
020800         AT END
020900             MOVE 'Y' TO WS-EOF-INST-SW
021000             GO TO 1100-EXIT.
021100     ADD 1 TO WS-INST-TBL-COUNT.
021200     MOVE INST-LOAN-ID   TO WS-IT-LOAN-ID (WS-INST-TBL-COUNT).
021300     MOVE INST-NO        TO WS-IT-NO      (WS-INST-TBL-COUNT).
021400     MOVE INST-AMT       TO WS-IT-AMT     (WS-INST-TBL-COUNT).
021500     MOVE INST-PAID-AMT  TO WS-IT-PAID-AMT(WS-INST-TBL-COUNT).
021600     MOVE INST-DUE-DT    TO WS-IT-DUE-DT  (WS-INST-TBL-COUNT).
021700     MOVE INST-PAID-SW   TO WS-IT-PAID-SW (WS-INST-TBL-COUNT).
021800 1100-EXIT.
021900     EXIT.
022000*
022100******************************************************************
022200*   2000-LIST-LOANS-RTN - ONE LOANMAST RECORD PER CALL.  CUSTOMER *
022300*   ID IS ALWAYS CHECKED; TERM AND PAID-FLAG ARE ONLY CHECKED     *
022400*   WHEN THE QRYPARM CARD ASKED FOR THEM (NON-ZERO / NON-SPACE).  *
022500******************************************************************
022600 2000-LIST-LOANS-RTN.
022700     MOVE 'Y' TO WS-LOAN-MATCH-SW.
022800     IF LOAN-CUST-ID NOT = WS-QP-CUST-ID
022900         MOVE 'N' TO WS-LOAN-MATCH-SW.
023000     IF WS-QP-NUM-INST NOT = 0
023100         AND LOAN-NUM-INST NOT = WS-QP-NUM-INST
023200             MOVE 'N' TO WS-LOAN-MATCH-SW.
023300     IF WS-QP-PAID-SW NOT = SPACE
023400         AND LOAN-PAID-SW NOT = WS-QP-PAID-SW
023500             MOVE 'N' TO WS-LOAN-MATCH-SW.
023600     IF WS-LOAN-MATCHES
023700         PERFORM 2100-PRINT-LOAN-RTN
023800         PERFORM 2200-LIST-INSTALLMENTS-RTN THRU 2200-EXIT
023900         ADD 1 TO WS-LOANS-LISTED.
024000     PERFORM 8100-READ-LOAN-RTN.
024100 2000-EXIT.
024200     EXIT.
024300*
024400******************************************************************
024500*   2100-PRINT-LOAN-RTN - ONE HEADER LINE PER MATCHING LOAN -     *
024600*   LOAN-ID, CUSTOMER-ID, TOTAL REPAYABLE AMOUNT, TERM AND        *
024700*   CURRENT STATUS.  INSTALLMENT LINES FOLLOW UNDERNEATH IT.      *
024800******************************************************************
024900 2100-PRINT-LOAN-RTN.
025000     MOVE SPACES TO WS-LOAN-LINE.
025100     MOVE LOAN-ID        TO WL-LOAN-ID.
025200     MOVE LOAN-CUST-ID   TO WL-CUST-ID.
025300     MOVE LOAN-TOT-AMT   TO WL-TOT-AMT.
025400     MOVE LOAN-NUM-INST  TO WL-NUM-INST.
025500     MOVE LOAN-STAT      TO WL-STAT.
025600     MOVE WS-LOAN-LINE   TO LOAN-LIST-LINE.
025700     WRITE LOAN-LIST-LINE.
025800*
025900******************************************************************
026000*   2200-LIST-INSTALLMENTS-RTN - SCANS THE WHOLE IN-CORE          *
026100*   INSTALLMENT TABLE FOR ROWS BELONGING TO THIS LOAN-ID (THE     *
026200*   TABLE IS NOT LOAN-ID SEQUENCED, SO A FULL SCAN IS USED RATHER *
026300*   THAN SEARCH).  IF NONE ARE FOUND, PRINTS ONE EXPLANATORY LINE *
026400*   INSTEAD OF LEAVING THE LOAN WITH NO INSTALLMENT DETAIL AT ALL.*
026500******************************************************************
026600 2200-LIST-INSTALLMENTS-RTN.
026700     MOVE 'N' TO WS-ANY-INST-SW.
026800     PERFORM 2210-PRINT-ONE-INST-RTN
026900         VARYING WS-INST-SUB FROM 1 BY 1
027000             UNTIL WS-INST-SUB > WS-INST-TBL-COUNT.
027100     IF NOT WS-ANY-INST-FOUND
027200         MOVE SPACES TO WS-LOAN-LINE-SHORT
027300         MOVE '          (NO INSTALLMENTS ON FILE FOR THIS LOAN)'
027400                                      TO WLS-TEXT
027500         MOVE WS-LOAN-LINE-SHORT      TO LOAN-LIST-LINE
027600         WRITE LOAN-LIST-LINE.
027700 2200-EXIT.
027800     EXIT.
027900*
028000******************************************************************
028100*   2210-PRINT-ONE-INST-RTN - TESTS ONE WS-INST-TABLE ROW AGAINST *
028200*   THE CURRENT LOAN AND PRINTS IT IF IT BELONGS, CARRYING THE    *
028300*   INSTALLMENT NUMBER, DUE DATE, SCHEDULED AND PAID AMOUNTS AND  *
028400*   THE PAID FLAG.                                                *
028500******************************************************************
028600 2210-PRINT-ONE-INST-RTN.
028700     IF WS-IT-LOAN-ID (WS-INST-SUB) = LOAN-ID
028800         MOVE 'Y' TO WS-ANY-INST-SW
028900         MOVE SPACES TO WS-INST-LINE
029000         MOVE WS-IT-NO       (WS-INST-SUB) TO WI-INST-NO
029100         MOVE WS-IT-DUE-DT   (WS-INST-SUB) TO WI-DUE-DT
029200         MOVE WS-IT-AMT      (WS-INST-SUB) TO WI-AMT
029300         MOVE WS-IT-PAID-AMT (WS-INST-SUB) TO WI-PAID-AMT
029400         MOVE WS-IT-PAID-SW  (WS-INST-SUB) TO WI-PAID-SW
029500         MOVE WS-INST-LINE   TO LOAN-LIST-LINE
029600         WRITE LOAN-LIST-LINE.
029700*
029800******************************************************************
029900*   8100-READ-LOAN-RTN - READS THE NEXT LOANMAST RECORD, SETTING  *
030000*   THE EOF SWITCH THAT 0000-MAIN-CONTROL TESTS.                 *
030100******************************************************************
030200 8100-READ-LOAN-RTN.
030300     READ LOAN-FILE
030400         AT END
030500             MOVE 'Y' TO WS-EOF-LOAN-SW.
030600*
030700******************************************************************
030800*   9000-TERMINATE-RTN - CLOSES THE REMAINING OPEN FILES, DISPLAYS*
030900*   THE RUN'S LOANS-LISTED COUNT FOR THE OPERATOR AND ENDS THE    *
031000*   JOB STEP.                                                     *
031100******************************************************************
031200 9000-TERMINATE-RTN.
031300     CLOSE LOAN-FILE LOAN-LIST-REPORT.
031400     DISPLAY 'LNQRY01 - LOANS LISTED     ' WS-LOANS-LISTED.
031500     STOP RUN.
