000100******************************************************************
000200*                                                                *
000300*   QRYPARM.CPY                                                 *
000400*                                                                *
000500*   ONE CONTROL CARD DRIVING A LISTING RUN - THE CUSTOMER TO     *
000600*   LIST IS REQUIRED, THE TERM AND PAID-FLAG FILTERS ARE         *
000700*   OPTIONAL (ZERO/SPACE MEANS "DO NOT FILTER ON THIS FIELD").   *
000800*                                                                *
001000*   MAINTENANCE                                                  *
001100*   ---------------------------------------------------------    *
001200*   04/02/03  LMS   ORIGINAL LAYOUT, LISTING REWRITE FOR         *
001300*                   REQUEST 03-0447.                             *
001400*                                                                 *
002200******************************************************************
002300 01  QRY-PARM-REC.
002400     05  QP-CUST-ID                  PIC 9(09).
002500     05  QP-NUM-INST                 PIC 9(02).
002600     05  QP-PAID-SW                  PIC X(01).
002700     05  FILLER                      PIC X(08).
