000100******************************************************************
000200*                                                                *
000300*   LOANREQ.CPY                                                 *
000400*                                                                *
000500*   INCOMING LOAN-ORIGINATION REQUEST.  ONE LINE PER LOAN TO     *
000600*   BE ORIGINATED THIS RUN.  LINE-SEQUENTIAL, ONE PER CARD IMAGE.*
000700*                                                                *
001000*   MAINTENANCE                                                  *
001100*   ---------------------------------------------------------    *
001200*   03/20/03  LMS   ORIGINAL LAYOUT, LOAN ORIGINATION REWRITE,    *
001300*                   REQUEST 03-0447.                              *
001400*                                                                 *
002200******************************************************************
002300 01  LOAN-REQ-REC.
002400     05  LREQ-CUST-ID                PIC 9(09).
002500     05  LREQ-AMT                    PIC S9(16)V9(02).
002600     05  LREQ-INT-RATE               PIC S9V9(03).
002700     05  LREQ-NUM-INST               PIC 9(02).
002800     05  FILLER                      PIC X(08).
